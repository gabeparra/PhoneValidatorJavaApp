000100*================================================================
000200* FDINVAL.CBL
000300*================================================================
000400* RECORD LAYOUT OF THE INVALID-WORK-FILE - THE PORTED SYSTEM'S
000500* INVALID-PHONE-RECORD.  ONE ROW PER LEAD WHOSE PHONE NUMBER
000600* FAILED VALIDATION, CARRYING THE FIXED ERROR-REASON TEXT.
000700*================================================================
000800* 1987-03-10 RJF  REQ 1123  ORIGINAL LAYOUT.
000900*================================================================
001000
001100 FD  INVALID-WORK-FILE
001200     LABEL RECORDS ARE STANDARD.
001300
001400 01  INVALID-WORK-RECORD.
001500     05  IW-ROW-NUMBER              PIC 9(06).
001600     05  IW-ID                      PIC X(20).
001700     05  IW-EMAIL                   PIC X(60).
001800     05  IW-NAME                    PIC X(60).
001900     05  IW-ORIGINAL-PHONE          PIC X(30).
002000     05  IW-ERROR-REASON            PIC X(60).
002100     05  IW-PLATFORM                PIC X(20).
002200     05  FILLER                     PIC X(20).
