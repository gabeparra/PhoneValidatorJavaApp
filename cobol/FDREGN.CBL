000100*================================================================
000200* FDREGN.CBL
000300*================================================================
000400* RECORD LAYOUT OF THE REGION-WORK-FILE.  PHONE-VALIDATOR WRITES
000500* ONE OF THESE FOR EVERY VALID RECORD (REGION ONLY - THE SORT
000600* AND ROLL-UP INTO COUNTRY-BREAKDOWN HAPPENS ENTIRELY IN
000700* OUTPUT-GENERATOR).
000800*================================================================
000900* 1991-05-02 RJF  REQ 2200  ORIGINAL LAYOUT.
001000*================================================================
001100
001200 FD  REGION-WORK-FILE
001300     LABEL RECORDS ARE STANDARD.
001400
001500 01  REGION-WORK-RECORD.
001600     05  RW-REGION                  PIC X(10).
001700     05  FILLER                     PIC X(10).
