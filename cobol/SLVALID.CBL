000100*================================================================
000200* SLVALID.CBL
000300*================================================================
000400* FILE-CONTROL ENTRY FOR THE VALID-WORK-FILE, WRITTEN BY
000500* PHONE-VALIDATOR AND READ BACK BY OUTPUT-GENERATOR.
000600*================================================================
000700* 1987-03-10 RJF  REQ 1123  ORIGINAL ENTRY.
000800*================================================================
000900
001000 SELECT VALID-WORK-FILE
001100        ASSIGN TO "VALIDWRK"
001200        ORGANIZATION IS SEQUENTIAL.
