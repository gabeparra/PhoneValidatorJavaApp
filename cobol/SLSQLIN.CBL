000100*================================================================
000200* SLSQLIN.CBL
000300*================================================================
000400* FILE-CONTROL ENTRY FOR THE RAW SQL LEAD-EXPORT INPUT FILE READ
000500* BY SQL-LEAD-PARSER.  ONE PHYSICAL LINE OF THE DUMP PER RECORD.
000600*================================================================
000700* 1987-03-10 RJF  REQ 1123  ORIGINAL ENTRY.
000800*================================================================
000900
001000 SELECT LEAD-SQL-FILE
001100        ASSIGN TO "LEADSQL"
001200        ORGANIZATION IS LINE SEQUENTIAL.
