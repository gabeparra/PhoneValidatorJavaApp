000100*================================================================
000200* SLSUMRY.CBL
000300*================================================================
000400* FILE-CONTROL ENTRY FOR THE RUN-SUMMARY-FILE - ONE RECORD
000500* CARRYING THE TOTALS OUTPUT-GENERATOR COMPUTES FOR THE VALRPT
000600* SUMMARY SECTION, WRITTEN SO THE BATCH DRIVER CAN REPEAT THEM
000700* ON THE OPERATOR CONSOLE WITHOUT RE-READING THE WORK FILES.
000800*================================================================
000900* 2004-09-17 PDQ  REQ 9410  ORIGINAL ENTRY.
001000*================================================================
001100
001200 SELECT RUN-SUMMARY-FILE
001300        ASSIGN TO "SUMRYWRK"
001400        ORGANIZATION IS SEQUENTIAL.
