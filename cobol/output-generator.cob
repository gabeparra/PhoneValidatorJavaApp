000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. output-generator.
000300 AUTHOR. R J FORTUNA.
000400 INSTALLATION. DATA PROCESSING DEPT.
000500 DATE-WRITTEN. MARCH 1987.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800*================================================================
000900* OUTPUT-GENERATOR
001000*================================================================
001100* THIRD LEG OF THE LEAD PHONE VALIDATION SUITE.  READS THE
001200* VALID-WORK-FILE, INVALID-WORK-FILE AND REGION-WORK-FILE LEFT
001300* BEHIND BY PHONE-VALIDATOR AND PRODUCES THE THREE DELIVERABLES
001400* THE NIGHTLY JOB PROMISES THE MARKETING DEPARTMENT -
001500*     VALIDCSV  - ONE ROW PER VALID NUMBER
001600*     INVALCSV  - ONE ROW PER INVALID NUMBER, WITH REASON
001700*     VALRPT    - THE NARRATIVE VALIDATION-REPORT.TXT
001800* REGION-WORK-FILE IS SORTED FIRST SO THE COUNTRY BREAKDOWN CAN
001900* BE ROLLED UP BY A SINGLE CONTROL-BREAK PASS, THE SAME SORT/
002000* ROLL-UP TECHNIQUE USED ELSEWHERE IN THIS SHOP'S BATCH REPORTS.
002100*================================================================
002200* CHANGE LOG
002300*================================================================
002400* 1987-03-10 RJF  REQ 1123  ORIGINAL PROGRAM.  WROTE VALID/
002500*                 INVALID CSV FILES AND A ONE-PAGE SUMMARY ONLY,
002600*                 NO COUNTRY BREAKDOWN YET.
002700* 1988-07-19 RJF  REQ 1401  ADDED VALID/INVALID DETAIL BLOCKS TO
002800*                 THE NARRATIVE REPORT PER MARKETING'S REQUEST.
002900* 1989-02-14 DKM  REQ 1550  ADDED COUNTRY BREAKDOWN SECTION -
003000*                 SORTS REGION-WORK-FILE ON ASCENDING REGION AND
003100*                 ROLLS UP COUNTS WITH THE SAME SORT/CONTROL-
003200*                 BREAK PASS USED IN OUR OTHER BATCH REPORTS.
003300* 1990-10-01 DKM  REQ 1699  COUNTRY BREAKDOWN NOW SKIPPED WHEN
003400*                 THERE ARE ZERO VALID RECORDS, NOTHING TO ROLL
003500*                 UP AND AN EMPTY HEADING LOOKED SLOPPY.
003600* 1991-05-02 RJF  REQ 2200  CSV FIELD ESCAPING FACTORED OUT TO
003700*                 PLCSVESC.CBL/WSCSVWK.CBL SO SORT-CHECKING TOOL
003800*                 IN QA COULD REUSE IT.
003900* 1993-08-23 CLB  REQ 3810  SUCCESS-RATE NOW ROUNDED, INVALID
004000*                 PERCENTAGE COMPUTED AS THE COMPLEMENT INSTEAD
004100*                 OF A SECOND DIVIDE - QA FOUND THE TWO RATES
004200*                 DISAGREEING BY A HUNDREDTH OF A PERCENT.
004300* 1996-01-11 CLB  REQ 4477  ZERO-RECORD RUN NO LONGER DIVIDES BY
004400*                 ZERO WHEN COMPUTING SUCCESS-RATE.
004500* 1998-11-30 RJF  REQ 6014  YEAR 2000 REVIEW - GENERATED-AT
004600*                 TIMESTAMP NOW WINDOWS THE 2-DIGIT YEAR FROM
004700*                 ACCEPT FROM DATE (00-49 IS 20XX, 50-99 IS 19XX)
004800*                 INSTEAD OF ASSUMING 19XX.
004900* 2001-06-04 PDQ  REQ 6820  MONTH-NAME TABLE MOVED HERE FROM THE
005000*                 OLD INTERACTIVE GDTV- COPYBOOK, LOADED ONCE AT
005100*                 STARTUP BY LOAD-GDTV-MONTH-TABLE.
005200* 2004-09-17 PDQ  REQ 7310  INVALID DETAIL SECTION NOW OMITTED
005300*                 ENTIRELY WHEN THERE ARE ZERO INVALID RECORDS.
005400*================================================================
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     CLASS NUMERIC-DIGITS IS "0" THRU "9".
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     COPY "SLVALID.CBL".
006400     COPY "SLINVAL.CBL".
006500     COPY "SLREGN.CBL".
006550     COPY "SLSUMRY.CBL".
006600
006700     SELECT SORT-FILE
006800         ASSIGN TO "SRTREGN".
006900
007000     SELECT SORTED-REGION-FILE
007100         ASSIGN TO "SRTDREGN"
007200         ORGANIZATION IS SEQUENTIAL.
007300
007400     SELECT VALID-CSV-FILE
007500         ASSIGN TO "VALIDCSV"
007600         ORGANIZATION IS LINE SEQUENTIAL.
007700
007800     SELECT INVALID-CSV-FILE
007900         ASSIGN TO "INVALCSV"
008000         ORGANIZATION IS LINE SEQUENTIAL.
008100
008200     SELECT REPORT-FILE
008300         ASSIGN TO "VALRPT"
008400         ORGANIZATION IS LINE SEQUENTIAL.
008500
008600 DATA DIVISION.
008700 FILE SECTION.
008800     COPY "FDVALID.CBL".
008900     COPY "FDINVAL.CBL".
009000     COPY "FDREGN.CBL".
009050     COPY "FDSUMRY.CBL".
009100
009200 SD  SORT-FILE.
009300 01  SORT-REGION-RECORD.
009400     05  SD-REGION                  PIC X(10).
009500
009600 FD  SORTED-REGION-FILE
009700     LABEL RECORDS ARE STANDARD.
009800 01  SORTED-REGION-RECORD.
009900     05  SR-REGION                  PIC X(10).
010000
010100 FD  VALID-CSV-FILE
010200     LABEL RECORDS ARE OMITTED.
010300 01  VALID-CSV-LINE                 PIC X(400).
010400
010500 FD  INVALID-CSV-FILE
010600     LABEL RECORDS ARE OMITTED.
010700 01  INVALID-CSV-LINE               PIC X(300).
010800
010900 FD  REPORT-FILE
011000     LABEL RECORDS ARE OMITTED.
011100 01  REPORT-LINE                    PIC X(132).
011200 01  FILLER REDEFINES REPORT-LINE.
011300     05  REPORT-LINE-FIRST-HALF     PIC X(66).
011400     05  REPORT-LINE-SECOND-HALF    PIC X(66).
011500
011600 WORKING-STORAGE SECTION.
011700*----------------------------------------------------------------
011800* END-OF-FILE SWITCH, RE-USED FOR EACH FILE'S OWN READ LOOP - THE
011900* FILES ARE NEVER OPEN AT THE SAME TIME SO ONE SWITCH IS ENOUGH.
012000*----------------------------------------------------------------
012100 77  W-END-OF-FILE                  PIC X(01) VALUE "N".
012200     88  END-OF-FILE                    VALUE "Y".
012300
012400 77  WS-CSV-PTR                     PIC 9(03) COMP.
012500
012600     COPY "WSCSVWK.CBL".
012700     COPY "wsdate.cbl".
012800
012900*----------------------------------------------------------------
013000* RUNNING TOTALS FOR THE SUMMARY SECTION.
013100*----------------------------------------------------------------
013200 77  WS-VALID-COUNT                 PIC 9(06) COMP.
013300 77  WS-INVALID-COUNT               PIC 9(06) COMP.
013400 77  WS-TOTAL-COUNT                 PIC 9(06) COMP.
013500 77  WS-VALID-COUNT-ED              PIC 9(06).
013600 77  WS-INVALID-COUNT-ED            PIC 9(06).
013700 77  WS-TOTAL-COUNT-ED              PIC 9(06).
013800 01  WS-SUCCESS-RATE                PIC 9(03)V9(02).
013900 01  FILLER REDEFINES WS-SUCCESS-RATE.
014000     05  WS-SUCCESS-RATE-INT        PIC 9(03).
014100     05  WS-SUCCESS-RATE-DEC        PIC 9(02).
014200 01  WS-INVALID-PCT                 PIC 9(03)V9(02).
014300 01  FILLER REDEFINES WS-INVALID-PCT.
014400     05  WS-INVALID-PCT-INT         PIC 9(03).
014500     05  WS-INVALID-PCT-DEC         PIC 9(02).
014600
014700*----------------------------------------------------------------
014800* COUNTRY BREAKDOWN TABLE, BUILT BY THE SORT/CONTROL-BREAK PASS
014900* OVER REGION-WORK-FILE.  50 DISTINCT REGIONS IS FAR MORE THAN
015000* THE WSCCTBL.CBL REGION-HINT TABLE PRODUCES.
015100*----------------------------------------------------------------
015200 01  WS-COUNTRY-BREAKDOWN-TABLE.
015300     05  WS-CB-ENTRY OCCURS 50 TIMES.
015400         10  WS-CB-REGION           PIC X(10).
015500         10  WS-CB-COUNT            PIC 9(06) COMP.
015600 01  FILLER REDEFINES WS-COUNTRY-BREAKDOWN-TABLE.
015700     05  WS-CB-FLAT OCCURS 50 TIMES PIC X(16).
015800 77  WS-CB-COUNT-TOTAL              PIC 9(02) COMP.
015900 77  WS-CB-IX                       PIC 9(02) COMP.
016000 77  WS-CURRENT-REGION              PIC X(10) VALUE SPACES.
016100 77  WS-CURRENT-REGION-COUNT        PIC 9(06) COMP.
016200
016300*----------------------------------------------------------------
016400* RUN-DATE/RUN-TIME WORK FIELDS FOR THE GENERATED-AT LINE.
016500*----------------------------------------------------------------
016600 01  WS-ACCEPT-DATE                 PIC 9(06).
016700 01  FILLER REDEFINES WS-ACCEPT-DATE.
016800     05  WS-ACCEPT-YY               PIC 99.
016900     05  WS-ACCEPT-MM               PIC 99.
017000     05  WS-ACCEPT-DD               PIC 99.
017100 77  WS-ACCEPT-TIME                 PIC 9(08).
017200 77  WS-MONTH-NAME-LEN              PIC 9(02) COMP.
017300
017400*----------------------------------------------------------------
017500* MISCELLANEOUS REPORT-LINE BUILDING FIELDS.
017600*----------------------------------------------------------------
017700 77  WS-COUNTRY-DISPLAY             PIC X(20).
017800 77  WS-CB-COUNT-ED                 PIC ZZ9.
017900
018000 PROCEDURE DIVISION.
018100
018200 MAIN-LINE.
018300     OPEN OUTPUT VALID-CSV-FILE INVALID-CSV-FILE REPORT-FILE
018320         RUN-SUMMARY-FILE.
018400     MOVE ZERO TO WS-VALID-COUNT WS-INVALID-COUNT WS-TOTAL-COUNT.
018500     PERFORM LOAD-GDTV-MONTH-TABLE.
018600     PERFORM SORT-AND-ROLL-UP-REGIONS.
018700     PERFORM COMPUTE-VALID-TOTALS-AND-CSV.
018800     PERFORM COMPUTE-INVALID-TOTALS-AND-CSV.
018900     PERFORM COMPUTE-SUMMARY-TOTALS.
018920     PERFORM WRITE-RUN-SUMMARY-RECORD.
019000     PERFORM WRITE-REPORT-HEADER.
019100     PERFORM WRITE-REPORT-SUMMARY.
019200     IF WS-VALID-COUNT > 0
019300         PERFORM WRITE-REPORT-COUNTRY-BREAKDOWN.
019400     PERFORM WRITE-REPORT-VALID-DETAIL.
019500     IF WS-INVALID-COUNT > 0
019600         PERFORM WRITE-REPORT-INVALID-DETAIL.
019700     PERFORM WRITE-REPORT-FOOTER.
019800     CLOSE VALID-CSV-FILE INVALID-CSV-FILE REPORT-FILE
019820         RUN-SUMMARY-FILE.
019900
020000     DISPLAY "OUTPUT-GENERATOR - " WS-TOTAL-COUNT-ED " TOTAL, "
020100         WS-VALID-COUNT-ED " VALID, " WS-INVALID-COUNT-ED
020200         " INVALID".
020300
020400     EXIT PROGRAM.
020500     STOP RUN.
020600
020700*----------------------------------------------------------------
020800* MONTH-NAME TABLE FOR THE GENERATED-AT LINE.
020900*----------------------------------------------------------------
021000 LOAD-GDTV-MONTH-TABLE.
021100     MOVE  1 TO GDTV-TABLE-MONTH-NUMBER (1).
021200     MOVE "JANUARY  " TO GDTV-TABLE-MONTH-NAME (1).
021300     MOVE  2 TO GDTV-TABLE-MONTH-NUMBER (2).
021400     MOVE "FEBRUARY " TO GDTV-TABLE-MONTH-NAME (2).
021500     MOVE  3 TO GDTV-TABLE-MONTH-NUMBER (3).
021600     MOVE "MARCH    " TO GDTV-TABLE-MONTH-NAME (3).
021700     MOVE  4 TO GDTV-TABLE-MONTH-NUMBER (4).
021800     MOVE "APRIL    " TO GDTV-TABLE-MONTH-NAME (4).
021900     MOVE  5 TO GDTV-TABLE-MONTH-NUMBER (5).
022000     MOVE "MAY      " TO GDTV-TABLE-MONTH-NAME (5).
022100     MOVE  6 TO GDTV-TABLE-MONTH-NUMBER (6).
022200     MOVE "JUNE     " TO GDTV-TABLE-MONTH-NAME (6).
022300     MOVE  7 TO GDTV-TABLE-MONTH-NUMBER (7).
022400     MOVE "JULY     " TO GDTV-TABLE-MONTH-NAME (7).
022500     MOVE  8 TO GDTV-TABLE-MONTH-NUMBER (8).
022600     MOVE "AUGUST   " TO GDTV-TABLE-MONTH-NAME (8).
022700     MOVE  9 TO GDTV-TABLE-MONTH-NUMBER (9).
022800     MOVE "SEPTEMBER" TO GDTV-TABLE-MONTH-NAME (9).
022900     MOVE 10 TO GDTV-TABLE-MONTH-NUMBER (10).
023000     MOVE "OCTOBER  " TO GDTV-TABLE-MONTH-NAME (10).
023100     MOVE 11 TO GDTV-TABLE-MONTH-NUMBER (11).
023200     MOVE "NOVEMBER " TO GDTV-TABLE-MONTH-NAME (11).
023300     MOVE 12 TO GDTV-TABLE-MONTH-NUMBER (12).
023400     MOVE "DECEMBER " TO GDTV-TABLE-MONTH-NAME (12).
023500     .
023600
023700*----------------------------------------------------------------
023800* SORTS REGION-WORK-FILE ASCENDING BY REGION AND ROLLS THE
023900* SORTED ROWS UP INTO WS-COUNTRY-BREAKDOWN-TABLE, ONE ENTRY PER
024000* DISTINCT REGION - THE SAME SORT/CONTROL-BREAK SHAPE THIS SHOP
024100* USES FOR ANY ONE-KEY ROLL-UP.
024200*----------------------------------------------------------------
024300 SORT-AND-ROLL-UP-REGIONS.
024400     SORT SORT-FILE
024500         ON ASCENDING KEY SD-REGION
024600         USING REGION-WORK-FILE
024700         GIVING SORTED-REGION-FILE.
024800
024900     MOVE ZERO TO WS-CB-COUNT-TOTAL WS-CURRENT-REGION-COUNT.
025000     MOVE SPACES TO WS-CURRENT-REGION.
025100     MOVE "N" TO W-END-OF-FILE.
025200     OPEN INPUT SORTED-REGION-FILE.
025300     PERFORM READ-SORTED-REGION-RECORD.
025400     PERFORM ROLL-UP-ONE-REGION THRU ROLL-UP-ONE-REGION-EXIT
025500         UNTIL END-OF-FILE.
025600     IF WS-CURRENT-REGION NOT = SPACES
025700         PERFORM FLUSH-CURRENT-REGION-GROUP.
025800     CLOSE SORTED-REGION-FILE.
025900     .
026000
026100 READ-SORTED-REGION-RECORD.
026200     READ SORTED-REGION-FILE
026300         AT END MOVE "Y" TO W-END-OF-FILE.
026400     .
026500
026600 ROLL-UP-ONE-REGION.
026700     IF WS-CURRENT-REGION = SPACES
026800         MOVE SR-REGION TO WS-CURRENT-REGION
026900     ELSE
027000         IF SR-REGION NOT = WS-CURRENT-REGION
027100             PERFORM FLUSH-CURRENT-REGION-GROUP
027200             MOVE SR-REGION TO WS-CURRENT-REGION
027300             MOVE ZERO TO WS-CURRENT-REGION-COUNT.
027400     ADD 1 TO WS-CURRENT-REGION-COUNT.
027500     PERFORM READ-SORTED-REGION-RECORD.
027600     .
027700 ROLL-UP-ONE-REGION-EXIT.
027800     EXIT.
027900
028000 FLUSH-CURRENT-REGION-GROUP.
028100     IF WS-CB-COUNT-TOTAL < 50
028200         ADD 1 TO WS-CB-COUNT-TOTAL
028300         MOVE WS-CURRENT-REGION
028400             TO WS-CB-REGION (WS-CB-COUNT-TOTAL)
028500         MOVE WS-CURRENT-REGION-COUNT
028600             TO WS-CB-COUNT (WS-CB-COUNT-TOTAL).
028700     .
028800
028900*----------------------------------------------------------------
029000* PASS 1 OVER VALID-WORK-FILE - COUNTS THE RECORDS AND WRITES
029100* VALIDCSV.  A SECOND PASS LATER WRITES THE REPORT DETAIL BLOCKS
029200* ONCE THE TOTALS ARE KNOWN AND THE HEADER/SUMMARY ARE ALREADY
029300* ON THE REPORT FILE.
029400*----------------------------------------------------------------
029500 COMPUTE-VALID-TOTALS-AND-CSV.
029600     OPEN INPUT VALID-WORK-FILE.
029700     MOVE "N" TO W-END-OF-FILE.
029800     PERFORM WRITE-VALID-CSV-HEADER.
029900     PERFORM READ-VALID-WORK-RECORD.
030000     PERFORM WRITE-ONE-VALID-CSV-LINE
030100         THRU WRITE-ONE-VALID-CSV-LINE-EXIT
030200         UNTIL END-OF-FILE.
030300     CLOSE VALID-WORK-FILE.
030400     .
030500
030600 READ-VALID-WORK-RECORD.
030700     READ VALID-WORK-FILE
030800         AT END MOVE "Y" TO W-END-OF-FILE.
030900     .
031000
031100 WRITE-VALID-CSV-HEADER.
031200     MOVE SPACES TO VALID-CSV-LINE.
031300     MOVE 1 TO WS-CSV-PTR.
031400     STRING "ROW-NUMBER,ID,EMAIL,NAME,ORIGINAL-PHONE,"
031500             DELIMITED BY SIZE
031600         INTO VALID-CSV-LINE WITH POINTER WS-CSV-PTR.
031700     STRING "E164-NUMBER,INTERNATIONAL-NUMBER,"
031800             DELIMITED BY SIZE
031900         "NATIONAL-NUMBER,COUNTRY-CALLING-CODE,"
032000             DELIMITED BY SIZE
032100         INTO VALID-CSV-LINE WITH POINTER WS-CSV-PTR.
032200     STRING "REGION,NUMBER-TYPE,PLATFORM"
032300             DELIMITED BY SIZE
032400         INTO VALID-CSV-LINE WITH POINTER WS-CSV-PTR.
032500     WRITE VALID-CSV-LINE.
032600     .
032700
032800 WRITE-ONE-VALID-CSV-LINE.
032900     MOVE SPACES TO VALID-CSV-LINE.
033000     MOVE 1 TO WS-CSV-PTR.
033100     STRING VW-ROW-NUMBER DELIMITED BY SIZE
033200         INTO VALID-CSV-LINE WITH POINTER WS-CSV-PTR.
033300     PERFORM APPEND-CSV-COMMA-VALID.
033400     MOVE VW-ID TO WS-CSV-IN.
033500     PERFORM APPEND-CSV-FIELD-VALID.
033600     PERFORM APPEND-CSV-COMMA-VALID.
033700     MOVE VW-EMAIL TO WS-CSV-IN.
033800     PERFORM APPEND-CSV-FIELD-VALID.
033900     PERFORM APPEND-CSV-COMMA-VALID.
034000     MOVE VW-NAME TO WS-CSV-IN.
034100     PERFORM APPEND-CSV-FIELD-VALID.
034200     PERFORM APPEND-CSV-COMMA-VALID.
034300     MOVE VW-ORIGINAL-PHONE TO WS-CSV-IN.
034400     PERFORM APPEND-CSV-FIELD-VALID.
034500     PERFORM APPEND-CSV-COMMA-VALID.
034600     MOVE VW-E164-NUMBER TO WS-CSV-IN.
034700     PERFORM APPEND-CSV-FIELD-VALID.
034800     PERFORM APPEND-CSV-COMMA-VALID.
034900     MOVE VW-INTERNATIONAL-NUMBER TO WS-CSV-IN.
035000     PERFORM APPEND-CSV-FIELD-VALID.
035100     PERFORM APPEND-CSV-COMMA-VALID.
035200     MOVE VW-NATIONAL-NUMBER TO WS-CSV-IN.
035300     PERFORM APPEND-CSV-FIELD-VALID.
035400     PERFORM APPEND-CSV-COMMA-VALID.
035500     MOVE VW-COUNTRY-CALLING-CODE TO WS-CSV-IN.
035600     PERFORM APPEND-CSV-FIELD-VALID.
035700     PERFORM APPEND-CSV-COMMA-VALID.
035800     MOVE VW-REGION TO WS-CSV-IN.
035900     PERFORM APPEND-CSV-FIELD-VALID.
036000     PERFORM APPEND-CSV-COMMA-VALID.
036100     MOVE VW-NUMBER-TYPE TO WS-CSV-IN.
036200     PERFORM APPEND-CSV-FIELD-VALID.
036300     PERFORM APPEND-CSV-COMMA-VALID.
036400     MOVE VW-PLATFORM TO WS-CSV-IN.
036500     PERFORM APPEND-CSV-FIELD-VALID.
036600     WRITE VALID-CSV-LINE.
036700     ADD 1 TO WS-VALID-COUNT.
036800     PERFORM READ-VALID-WORK-RECORD.
036900     .
037000 WRITE-ONE-VALID-CSV-LINE-EXIT.
037100     EXIT.
037200
037300 APPEND-CSV-COMMA-VALID.
037400     STRING "," DELIMITED BY SIZE
037500         INTO VALID-CSV-LINE WITH POINTER WS-CSV-PTR.
037600     .
037700
037800 APPEND-CSV-FIELD-VALID.
037900     PERFORM GET-TRIMMED-LENGTH.
038000     PERFORM ESCAPE-ONE-CSV-FIELD.
038100     IF WS-CSV-OUT-LEN > 0
038200         STRING WS-CSV-OUT (1 : WS-CSV-OUT-LEN)
038300                 DELIMITED BY SIZE
038400             INTO VALID-CSV-LINE WITH POINTER WS-CSV-PTR.
038500     .
038600
038700*----------------------------------------------------------------
038800* PASS 1 OVER INVALID-WORK-FILE - COUNTS THE RECORDS AND WRITES
038900* INVALCSV, SAME SHAPE AS THE VALID PASS ABOVE.
039000*----------------------------------------------------------------
039100 COMPUTE-INVALID-TOTALS-AND-CSV.
039200     OPEN INPUT INVALID-WORK-FILE.
039300     MOVE "N" TO W-END-OF-FILE.
039400     PERFORM WRITE-INVALID-CSV-HEADER.
039500     PERFORM READ-INVALID-WORK-RECORD.
039600     PERFORM WRITE-ONE-INVALID-CSV-LINE
039700         THRU WRITE-ONE-INVALID-CSV-LINE-EXIT
039800         UNTIL END-OF-FILE.
039900     CLOSE INVALID-WORK-FILE.
040000     .
040100
040200 READ-INVALID-WORK-RECORD.
040300     READ INVALID-WORK-FILE
040400         AT END MOVE "Y" TO W-END-OF-FILE.
040500     .
040600
040700 WRITE-INVALID-CSV-HEADER.
040800     MOVE SPACES TO INVALID-CSV-LINE.
040900     MOVE 1 TO WS-CSV-PTR.
041000     STRING "ROW-NUMBER,ID,EMAIL,NAME,"
041100             DELIMITED BY SIZE
041200         "ORIGINAL-PHONE,ERROR-REASON,PLATFORM"
041300             DELIMITED BY SIZE
041400         INTO INVALID-CSV-LINE WITH POINTER WS-CSV-PTR.
041500     WRITE INVALID-CSV-LINE.
041600     .
041700
041800 WRITE-ONE-INVALID-CSV-LINE.
041900     MOVE SPACES TO INVALID-CSV-LINE.
042000     MOVE 1 TO WS-CSV-PTR.
042100     STRING IW-ROW-NUMBER DELIMITED BY SIZE
042200         INTO INVALID-CSV-LINE WITH POINTER WS-CSV-PTR.
042300     PERFORM APPEND-CSV-COMMA-INVALID.
042400     MOVE IW-ID TO WS-CSV-IN.
042500     PERFORM APPEND-CSV-FIELD-INVALID.
042600     PERFORM APPEND-CSV-COMMA-INVALID.
042700     MOVE IW-EMAIL TO WS-CSV-IN.
042800     PERFORM APPEND-CSV-FIELD-INVALID.
042900     PERFORM APPEND-CSV-COMMA-INVALID.
043000     MOVE IW-NAME TO WS-CSV-IN.
043100     PERFORM APPEND-CSV-FIELD-INVALID.
043200     PERFORM APPEND-CSV-COMMA-INVALID.
043300     MOVE IW-ORIGINAL-PHONE TO WS-CSV-IN.
043400     PERFORM APPEND-CSV-FIELD-INVALID.
043500     PERFORM APPEND-CSV-COMMA-INVALID.
043600     MOVE IW-ERROR-REASON TO WS-CSV-IN.
043700     PERFORM APPEND-CSV-FIELD-INVALID.
043800     PERFORM APPEND-CSV-COMMA-INVALID.
043900     MOVE IW-PLATFORM TO WS-CSV-IN.
044000     PERFORM APPEND-CSV-FIELD-INVALID.
044100     WRITE INVALID-CSV-LINE.
044200     ADD 1 TO WS-INVALID-COUNT.
044300     PERFORM READ-INVALID-WORK-RECORD.
044400     .
044500 WRITE-ONE-INVALID-CSV-LINE-EXIT.
044600     EXIT.
044700
044800 APPEND-CSV-COMMA-INVALID.
044900     STRING "," DELIMITED BY SIZE
045000         INTO INVALID-CSV-LINE WITH POINTER WS-CSV-PTR.
045100     .
045200
045300 APPEND-CSV-FIELD-INVALID.
045400     PERFORM GET-TRIMMED-LENGTH.
045500     PERFORM ESCAPE-ONE-CSV-FIELD.
045600     IF WS-CSV-OUT-LEN > 0
045700         STRING WS-CSV-OUT (1 : WS-CSV-OUT-LEN)
045800                 DELIMITED BY SIZE
045900             INTO INVALID-CSV-LINE WITH POINTER WS-CSV-PTR.
046000     .
046100
046200*----------------------------------------------------------------
046300* BACKWARD SCAN FOR THE TRIMMED LENGTH OF WHATEVER FIELD THE
046400* CALLER JUST MOVED INTO WS-CSV-IN.  PLCSVESC.CBL DEPENDS ON THIS
046500* BEING RUN FIRST - SEE ITS OWN HEADER COMMENT.
046600*----------------------------------------------------------------
046700 GET-TRIMMED-LENGTH.
046800     MOVE 80 TO WS-CSV-IN-LEN.
046900     PERFORM SHRINK-CSV-IN-LEN
047000         VARYING WS-CSV-IN-LEN FROM 80 BY -1
047100         UNTIL WS-CSV-IN-LEN = 0
047200         OR WS-CSV-IN (WS-CSV-IN-LEN : 1) NOT = SPACE.
047300     .
047400
047500 SHRINK-CSV-IN-LEN.
047600     CONTINUE.
047700
047800     COPY "PLCSVESC.CBL".
047900
048000*----------------------------------------------------------------
048100* SUCCESS-RATE / INVALID PERCENTAGE FOR THE SUMMARY SECTION.
048200* A ZERO-RECORD RUN LEAVES BOTH RATES AT ZERO INSTEAD OF FAILING
048300* ON THE DIVIDE.
048400*----------------------------------------------------------------
048500 COMPUTE-SUMMARY-TOTALS.
048600     ADD WS-VALID-COUNT WS-INVALID-COUNT GIVING WS-TOTAL-COUNT.
048700     MOVE WS-VALID-COUNT TO WS-VALID-COUNT-ED.
048800     MOVE WS-INVALID-COUNT TO WS-INVALID-COUNT-ED.
048900     MOVE WS-TOTAL-COUNT TO WS-TOTAL-COUNT-ED.
049000     IF WS-TOTAL-COUNT = 0
049100         MOVE ZERO TO WS-SUCCESS-RATE WS-INVALID-PCT
049200     ELSE
049300         COMPUTE WS-SUCCESS-RATE ROUNDED =
049400             WS-VALID-COUNT * 100 / WS-TOTAL-COUNT
049500         COMPUTE WS-INVALID-PCT = 100 - WS-SUCCESS-RATE.
049600     .
049610
049620*----------------------------------------------------------------
049630* CARRIES THE SUMMARY TOTALS OUT TO THE RUN-SUMMARY-FILE SO THE
049640* BATCH DRIVER CAN REPEAT THEM ON THE OPERATOR CONSOLE WITHOUT
049650* RE-COUNTING VALID-WORK-FILE AND INVALID-WORK-FILE ITSELF.
049660*----------------------------------------------------------------
049670 WRITE-RUN-SUMMARY-RECORD.
049680     MOVE SPACES           TO RUN-SUMMARY-RECORD.
049690     MOVE WS-TOTAL-COUNT   TO RS-TOTAL-COUNT.
049700     MOVE WS-VALID-COUNT   TO RS-VALID-COUNT.
049710     MOVE WS-INVALID-COUNT TO RS-INVALID-COUNT.
049720     MOVE WS-SUCCESS-RATE  TO RS-SUCCESS-RATE.
049730     MOVE WS-INVALID-PCT   TO RS-INVALID-PCT.
049740     WRITE RUN-SUMMARY-RECORD.
049750     .
049760
049800*----------------------------------------------------------------
049900* REPORT HEADER - TITLE BANNER AND THE GENERATED-AT TIMESTAMP.
050000* THE 2-DIGIT ACCEPT-FROM-DATE YEAR IS WINDOWED PER THE 1998
050100* Y2K REVIEW ENTRY ABOVE.
050200*----------------------------------------------------------------
050300 WRITE-REPORT-HEADER.
050400     PERFORM WRITE-EQUALS-BANNER-LINE.
050500     MOVE SPACES TO REPORT-LINE.
050600     MOVE "PHONE NUMBER VALIDATION REPORT" TO REPORT-LINE (1:30).
050700     WRITE REPORT-LINE.
050800     PERFORM WRITE-EQUALS-BANNER-LINE.
050820     MOVE SPACES TO REPORT-LINE.
050840     WRITE REPORT-LINE.
050900
051000     ACCEPT WS-ACCEPT-DATE FROM DATE.
051100     IF WS-ACCEPT-YY < 50
051200         COMPUTE GDTV-DATE-CCYY = 2000 + WS-ACCEPT-YY
051300     ELSE
051400         COMPUTE GDTV-DATE-CCYY = 1900 + WS-ACCEPT-YY.
051500     MOVE WS-ACCEPT-MM TO GDTV-DATE-MM.
051600     MOVE WS-ACCEPT-DD TO GDTV-DATE-DD.
051700     COMPUTE GDTV-DATE =
051800         GDTV-DATE-CCYY * 10000 + GDTV-DATE-MM * 100
051900             + GDTV-DATE-DD.
052000     ACCEPT WS-ACCEPT-TIME FROM TIME.
052100     MOVE WS-ACCEPT-TIME TO GDTV-TIME-HHMMSS.
052200
052300     MOVE ZERO TO WS-CB-IX.
052400     PERFORM FIND-MONTH-NAME
052500         VARYING WS-CB-IX FROM 1 BY 1
052600         UNTIL WS-CB-IX > 12
052700         OR GDTV-TABLE-MONTH-NUMBER (WS-CB-IX) = GDTV-DATE-MM.
052800
052900     MOVE SPACES TO REPORT-LINE.
053000     MOVE 1 TO WS-CSV-PTR.
053100     STRING "Generated: " DELIMITED BY SIZE
053200             GDTV-TABLE-MONTH-NAME (WS-CB-IX) DELIMITED BY SIZE
053300         INTO REPORT-LINE WITH POINTER WS-CSV-PTR.
053400     STRING " " DELIMITED BY SIZE
053500             GDTV-DATE-DD DELIMITED BY SIZE
053600             ", " DELIMITED BY SIZE
053700             GDTV-DATE-CCYY DELIMITED BY SIZE
053800         INTO REPORT-LINE WITH POINTER WS-CSV-PTR.
053900     STRING "  " DELIMITED BY SIZE
054000             GDTV-TIME-HH DELIMITED BY SIZE
054100             ":" DELIMITED BY SIZE
054200             GDTV-TIME-MM DELIMITED BY SIZE
054300             ":" DELIMITED BY SIZE
054400             GDTV-TIME-SS DELIMITED BY SIZE
054500         INTO REPORT-LINE WITH POINTER WS-CSV-PTR.
054600     WRITE REPORT-LINE.
054700     MOVE SPACES TO REPORT-LINE.
054800     WRITE REPORT-LINE.
054900     .
055000
055100 FIND-MONTH-NAME.
055200     CONTINUE.
055300
055400 WRITE-EQUALS-BANNER-LINE.
055500     MOVE SPACES TO REPORT-LINE.
055600     MOVE ALL "=" TO REPORT-LINE (1:80).
055700     WRITE REPORT-LINE.
055800     .
055900
056000 WRITE-DASH-BANNER-LINE.
056100     MOVE SPACES TO REPORT-LINE.
056200     MOVE ALL "-" TO REPORT-LINE (1:80).
056300     WRITE REPORT-LINE.
056400     .
056500
056600*----------------------------------------------------------------
056700* SUMMARY SECTION.  COUNTS PRINT ZERO-PADDED TO SIX DIGITS, THE
056800* SAME WAY THE REST OF THE SUITE'S WORK FILES CARRY ROW-NUMBER -
057000*----------------------------------------------------------------
057100 WRITE-REPORT-SUMMARY.
057200     MOVE SPACES TO REPORT-LINE.
057300     MOVE "SUMMARY" TO REPORT-LINE (1:7).
057400     WRITE REPORT-LINE.
057500     PERFORM WRITE-DASH-BANNER-LINE.
057600
057700     MOVE SPACES TO REPORT-LINE.
057800     MOVE 1 TO WS-CSV-PTR.
057900     STRING "Total Numbers Processed: " DELIMITED BY SIZE
058000             WS-TOTAL-COUNT-ED DELIMITED BY SIZE
058100         INTO REPORT-LINE WITH POINTER WS-CSV-PTR.
058200     WRITE REPORT-LINE.
058300
058400     MOVE SPACES TO REPORT-LINE.
058500     MOVE 1 TO WS-CSV-PTR.
058600     STRING "Valid Numbers: " DELIMITED BY SIZE
058700             WS-VALID-COUNT-ED DELIMITED BY SIZE
058800             " (" DELIMITED BY SIZE
058900         INTO REPORT-LINE WITH POINTER WS-CSV-PTR.
059000     STRING WS-SUCCESS-RATE-INT DELIMITED BY SIZE
059100             "." DELIMITED BY SIZE
059200             WS-SUCCESS-RATE-DEC DELIMITED BY SIZE
059300             "%)" DELIMITED BY SIZE
059400         INTO REPORT-LINE WITH POINTER WS-CSV-PTR.
059500     WRITE REPORT-LINE.
059600
059700     MOVE SPACES TO REPORT-LINE.
059800     MOVE 1 TO WS-CSV-PTR.
059900     STRING "Invalid Numbers: " DELIMITED BY SIZE
060000             WS-INVALID-COUNT-ED DELIMITED BY SIZE
060100             " (" DELIMITED BY SIZE
060200         INTO REPORT-LINE WITH POINTER WS-CSV-PTR.
060300     STRING WS-INVALID-PCT-INT DELIMITED BY SIZE
060400             "." DELIMITED BY SIZE
060500             WS-INVALID-PCT-DEC DELIMITED BY SIZE
060600             "%)" DELIMITED BY SIZE
060700         INTO REPORT-LINE WITH POINTER WS-CSV-PTR.
060800     WRITE REPORT-LINE.
060900
061000     MOVE SPACES TO REPORT-LINE.
061100     WRITE REPORT-LINE.
061200     .
061300
061400*----------------------------------------------------------------
061500* COUNTRY BREAKDOWN - ONE LINE PER REGION FROM THE TABLE BUILT BY
061600* SORT-AND-ROLL-UP-REGIONS.  REGION LEFT-JUSTIFIED IN 20, COUNT
061700* RIGHT-JUSTIFIED IN 3.
061800*----------------------------------------------------------------
061900 WRITE-REPORT-COUNTRY-BREAKDOWN.
062000     MOVE SPACES TO REPORT-LINE.
062100     MOVE "VALID NUMBERS BY COUNTRY" TO REPORT-LINE (1:24).
062200     WRITE REPORT-LINE.
062300     PERFORM WRITE-DASH-BANNER-LINE.
062400     PERFORM WRITE-ONE-COUNTRY-LINE
062500         VARYING WS-CB-IX FROM 1 BY 1
062600         UNTIL WS-CB-IX > WS-CB-COUNT-TOTAL.
062700     MOVE SPACES TO REPORT-LINE.
062800     WRITE REPORT-LINE.
062900     .
063000
063100 WRITE-ONE-COUNTRY-LINE.
063200     MOVE SPACES TO REPORT-LINE.
063300     MOVE WS-CB-REGION (WS-CB-IX) TO REPORT-LINE (3:10).
063400     MOVE WS-CB-COUNT (WS-CB-IX) TO WS-CB-COUNT-ED.
063500     MOVE 21 TO WS-CSV-PTR.
063600     STRING " : " DELIMITED BY SIZE
063700             WS-CB-COUNT-ED DELIMITED BY SIZE
063800             " numbers" DELIMITED BY SIZE
063900         INTO REPORT-LINE WITH POINTER WS-CSV-PTR.
064000     WRITE REPORT-LINE.
064100     .
064200
064300*----------------------------------------------------------------
064400* VALID PHONE NUMBERS DETAIL BLOCKS - SECOND PASS OVER
064500* VALID-WORK-FILE, NOW THAT THE HEADER/SUMMARY/BREAKDOWN ARE
064600* ALREADY ON THE REPORT FILE.
064700*----------------------------------------------------------------
064800 WRITE-REPORT-VALID-DETAIL.
064810     PERFORM WRITE-EQUALS-BANNER-LINE.
064900     MOVE SPACES TO REPORT-LINE.
065000     MOVE "VALID PHONE NUMBERS" TO REPORT-LINE (1:19).
065100     WRITE REPORT-LINE.
065150     PERFORM WRITE-EQUALS-BANNER-LINE.
065300     MOVE SPACES TO REPORT-LINE.
065400     WRITE REPORT-LINE.
065500
065600     OPEN INPUT VALID-WORK-FILE.
065700     MOVE "N" TO W-END-OF-FILE.
065800     PERFORM READ-VALID-WORK-RECORD.
065900     PERFORM WRITE-ONE-VALID-DETAIL-BLOCK
066000         UNTIL END-OF-FILE.
066100     CLOSE VALID-WORK-FILE.
066200     .
066300
066400 WRITE-ONE-VALID-DETAIL-BLOCK.
066500     MOVE SPACES TO REPORT-LINE.
066600     MOVE 1 TO WS-CSV-PTR.
066700     STRING "Row " DELIMITED BY SIZE
066800             VW-ROW-NUMBER DELIMITED BY SIZE
066900             ": " DELIMITED BY SIZE
067000         INTO REPORT-LINE WITH POINTER WS-CSV-PTR.
067100     MOVE VW-NAME TO WS-CSV-IN.
067200     PERFORM APPEND-REPORT-FIELD.
067300     WRITE REPORT-LINE.
067400
067500     MOVE SPACES TO REPORT-LINE.
067600     MOVE 1 TO WS-CSV-PTR.
067700     STRING "  ID: " DELIMITED BY SIZE
067800         INTO REPORT-LINE WITH POINTER WS-CSV-PTR.
067900     MOVE VW-ID TO WS-CSV-IN.
068000     PERFORM APPEND-REPORT-FIELD.
068100     WRITE REPORT-LINE.
068200
068300     MOVE SPACES TO REPORT-LINE.
068400     MOVE 1 TO WS-CSV-PTR.
068500     STRING "  Email: " DELIMITED BY SIZE
068600         INTO REPORT-LINE WITH POINTER WS-CSV-PTR.
068700     MOVE VW-EMAIL TO WS-CSV-IN.
068800     PERFORM APPEND-REPORT-FIELD.
068900     WRITE REPORT-LINE.
069000
069100     MOVE SPACES TO REPORT-LINE.
069200     MOVE 1 TO WS-CSV-PTR.
069300     STRING "  Original: " DELIMITED BY SIZE
069400         INTO REPORT-LINE WITH POINTER WS-CSV-PTR.
069500     MOVE VW-ORIGINAL-PHONE TO WS-CSV-IN.
069600     PERFORM APPEND-REPORT-FIELD.
069700     WRITE REPORT-LINE.
069800
069900     MOVE SPACES TO REPORT-LINE.
070000     MOVE 1 TO WS-CSV-PTR.
070100     STRING "  E.164: " DELIMITED BY SIZE
070200         INTO REPORT-LINE WITH POINTER WS-CSV-PTR.
070300     MOVE VW-E164-NUMBER TO WS-CSV-IN.
070400     PERFORM APPEND-REPORT-FIELD.
070500     WRITE REPORT-LINE.
070600
070700     MOVE SPACES TO REPORT-LINE.
070800     MOVE 1 TO WS-CSV-PTR.
070900     STRING "  International: " DELIMITED BY SIZE
071000         INTO REPORT-LINE WITH POINTER WS-CSV-PTR.
071100     MOVE VW-INTERNATIONAL-NUMBER TO WS-CSV-IN.
071200     PERFORM APPEND-REPORT-FIELD.
071300     WRITE REPORT-LINE.
071400
071500     MOVE SPACES TO REPORT-LINE.
071600     MOVE 1 TO WS-CSV-PTR.
071700     STRING "  National: " DELIMITED BY SIZE
071800         INTO REPORT-LINE WITH POINTER WS-CSV-PTR.
071900     MOVE VW-NATIONAL-NUMBER TO WS-CSV-IN.
072000     PERFORM APPEND-REPORT-FIELD.
072100     WRITE REPORT-LINE.
072200
072300     MOVE SPACES TO WS-COUNTRY-DISPLAY.
072400     MOVE VW-REGION TO WS-CSV-IN.
072500     PERFORM GET-TRIMMED-LENGTH.
072600     MOVE 1 TO WS-CSV-PTR.
072700     IF WS-CSV-IN-LEN > 0
072800         STRING WS-CSV-IN (1 : WS-CSV-IN-LEN) DELIMITED BY SIZE
072900             INTO WS-COUNTRY-DISPLAY WITH POINTER WS-CSV-PTR.
073000     STRING " (" DELIMITED BY SIZE
073100         INTO WS-COUNTRY-DISPLAY WITH POINTER WS-CSV-PTR.
073200     MOVE VW-COUNTRY-CALLING-CODE TO WS-CSV-IN.
073300     PERFORM GET-TRIMMED-LENGTH.
073400     IF WS-CSV-IN-LEN > 0
073500         STRING WS-CSV-IN (1 : WS-CSV-IN-LEN) DELIMITED BY SIZE
073600             INTO WS-COUNTRY-DISPLAY WITH POINTER WS-CSV-PTR.
073700     STRING ")" DELIMITED BY SIZE
073800         INTO WS-COUNTRY-DISPLAY WITH POINTER WS-CSV-PTR.
073900     MOVE SPACES TO REPORT-LINE.
074000     MOVE 1 TO WS-CSV-PTR.
074100     STRING "  Country: " DELIMITED BY SIZE
074200         INTO REPORT-LINE WITH POINTER WS-CSV-PTR.
074300     MOVE WS-COUNTRY-DISPLAY TO WS-CSV-IN.
074400     PERFORM APPEND-REPORT-FIELD.
074500     WRITE REPORT-LINE.
074600
074700     MOVE SPACES TO REPORT-LINE.
074800     MOVE 1 TO WS-CSV-PTR.
074900     STRING "  Type: " DELIMITED BY SIZE
075000         INTO REPORT-LINE WITH POINTER WS-CSV-PTR.
075100     MOVE VW-NUMBER-TYPE TO WS-CSV-IN.
075200     PERFORM APPEND-REPORT-FIELD.
075300     WRITE REPORT-LINE.
075400
075500     MOVE SPACES TO REPORT-LINE.
075600     MOVE 1 TO WS-CSV-PTR.
075700     STRING "  Platform: " DELIMITED BY SIZE
075800         INTO REPORT-LINE WITH POINTER WS-CSV-PTR.
075900     MOVE VW-PLATFORM TO WS-CSV-IN.
076000     PERFORM APPEND-REPORT-FIELD.
076100     WRITE REPORT-LINE.
076200
076300     MOVE SPACES TO REPORT-LINE.
076400     WRITE REPORT-LINE.
076500     PERFORM READ-VALID-WORK-RECORD.
076600     .
076700
076800 APPEND-REPORT-FIELD.
076900     PERFORM GET-TRIMMED-LENGTH.
077000     IF WS-CSV-IN-LEN > 0
077100         STRING WS-CSV-IN (1 : WS-CSV-IN-LEN) DELIMITED BY SIZE
077200             INTO REPORT-LINE WITH POINTER WS-CSV-PTR.
077300     .
077400
077500*----------------------------------------------------------------
077600* INVALID PHONE NUMBERS DETAIL BLOCKS - SAME SHAPE AS THE VALID
077700* BLOCKS, SHORTER RECORD, ONLY WRITTEN WHEN THERE IS AT LEAST
077800* ONE INVALID ROW (SEE THE 2004 CHANGE-LOG ENTRY ABOVE).
077900*----------------------------------------------------------------
078000 WRITE-REPORT-INVALID-DETAIL.
078010     PERFORM WRITE-EQUALS-BANNER-LINE.
078100     MOVE SPACES TO REPORT-LINE.
078200     MOVE "INVALID PHONE NUMBERS" TO REPORT-LINE (1:21).
078300     WRITE REPORT-LINE.
078350     PERFORM WRITE-EQUALS-BANNER-LINE.
078500     MOVE SPACES TO REPORT-LINE.
078600     WRITE REPORT-LINE.
078700
078800     OPEN INPUT INVALID-WORK-FILE.
078900     MOVE "N" TO W-END-OF-FILE.
079000     PERFORM READ-INVALID-WORK-RECORD.
079100     PERFORM WRITE-ONE-INVALID-DETAIL-BLOCK
079200         UNTIL END-OF-FILE.
079300     CLOSE INVALID-WORK-FILE.
079400     .
079500
079600 WRITE-ONE-INVALID-DETAIL-BLOCK.
079700     MOVE SPACES TO REPORT-LINE.
079800     MOVE 1 TO WS-CSV-PTR.
079900     STRING "Row " DELIMITED BY SIZE
080000             IW-ROW-NUMBER DELIMITED BY SIZE
080100             ": " DELIMITED BY SIZE
080200         INTO REPORT-LINE WITH POINTER WS-CSV-PTR.
080300     MOVE IW-NAME TO WS-CSV-IN.
080400     PERFORM APPEND-REPORT-FIELD.
080500     WRITE REPORT-LINE.
080600
080700     MOVE SPACES TO REPORT-LINE.
080800     MOVE 1 TO WS-CSV-PTR.
080900     STRING "  ID: " DELIMITED BY SIZE
081000         INTO REPORT-LINE WITH POINTER WS-CSV-PTR.
081100     MOVE IW-ID TO WS-CSV-IN.
081200     PERFORM APPEND-REPORT-FIELD.
081300     WRITE REPORT-LINE.
081400
081500     MOVE SPACES TO REPORT-LINE.
081600     MOVE 1 TO WS-CSV-PTR.
081700     STRING "  Email: " DELIMITED BY SIZE
081800         INTO REPORT-LINE WITH POINTER WS-CSV-PTR.
081900     MOVE IW-EMAIL TO WS-CSV-IN.
082000     PERFORM APPEND-REPORT-FIELD.
082100     WRITE REPORT-LINE.
082200
082300     MOVE SPACES TO REPORT-LINE.
082400     MOVE 1 TO WS-CSV-PTR.
082500     STRING "  Phone: " DELIMITED BY SIZE
082600         INTO REPORT-LINE WITH POINTER WS-CSV-PTR.
082700     MOVE IW-ORIGINAL-PHONE TO WS-CSV-IN.
082800     PERFORM APPEND-REPORT-FIELD.
082900     WRITE REPORT-LINE.
083000
083100     MOVE SPACES TO REPORT-LINE.
083200     MOVE 1 TO WS-CSV-PTR.
083300     STRING "  Error: " DELIMITED BY SIZE
083400         INTO REPORT-LINE WITH POINTER WS-CSV-PTR.
083500     MOVE IW-ERROR-REASON TO WS-CSV-IN.
083600     PERFORM APPEND-REPORT-FIELD.
083700     WRITE REPORT-LINE.
083800
083900     MOVE SPACES TO REPORT-LINE.
084000     MOVE 1 TO WS-CSV-PTR.
084100     STRING "  Platform: " DELIMITED BY SIZE
084200         INTO REPORT-LINE WITH POINTER WS-CSV-PTR.
084300     MOVE IW-PLATFORM TO WS-CSV-IN.
084400     PERFORM APPEND-REPORT-FIELD.
084500     WRITE REPORT-LINE.
084600
084700     MOVE SPACES TO REPORT-LINE.
084800     WRITE REPORT-LINE.
084900     PERFORM READ-INVALID-WORK-RECORD.
085000     .
085100
085200*----------------------------------------------------------------
085300* CLOSING FOOTER BANNER.  WS-TOTAL-COUNT IS ALL DIGITS SO THE
085400* NUMERIC-DIGITS CLASS TEST BELOW ALWAYS PASSES - IT IS A SANITY
085500* CHECK LEFT IN PLACE FOR THE OVERNIGHT OPERATOR LOG, NOT A
085600* BRANCH THAT EVER SKIPS THE FOOTER.
085700*----------------------------------------------------------------
085800 WRITE-REPORT-FOOTER.
085900     IF WS-TOTAL-COUNT-ED IS NUMERIC-DIGITS
086000         DISPLAY "OUTPUT-GENERATOR - RUN TOTAL " WS-TOTAL-COUNT-ED
086100             " PASSES NUMERIC SANITY CHECK".
086200     PERFORM WRITE-EQUALS-BANNER-LINE.
086300     MOVE SPACES TO REPORT-LINE.
086400     MOVE "END OF VALIDATION REPORT" TO REPORT-LINE (1:24).
086500     WRITE REPORT-LINE.
086600     PERFORM WRITE-EQUALS-BANNER-LINE.
086700     .
