000100*================================================================
000200* PLCSVESC.CBL
000300*================================================================
000400* SHARED PARAGRAPH, COPYBOOK OF PROCEDURE DIVISION TEXT.
000500* ESCAPES ONE FIELD FOR THE VALID/INVALID CSV REPORT WRITTEN BY
000600* OUTPUT-GENERATOR.  A FIELD IS WRAPPED IN QUOTES WHEN IT
000700* CONTAINS A COMMA OR A QUOTE, AND ANY QUOTE INSIDE IT IS
000800* DOUBLED, PER THE STANDARD CSV ESCAPING RULE.
000900*================================================================
001000* ON ENTRY - WS-CSV-IN     HOLDS THE RAW FIELD, SPACE PADDED.
001100*            WS-CSV-IN-LEN HOLDS ITS TRIMMED LENGTH (CALLER
001200*                          SETS THIS - SEE GET-TRIMMED-LENGTH
001300*                          IN OUTPUT-GENERATOR).
001400* ON EXIT  - WS-CSV-OUT     HOLDS THE ESCAPED FIELD, SPACE PAD.
001500*            WS-CSV-OUT-LEN HOLDS THE ESCAPED FIELD LENGTH.
001600*================================================================
001700* 1987-03-10 RJF  REQ 1123  ORIGINAL PARAGRAPH.
001800* 1998-11-30 RJF  REQ 6014  YEAR 2000 REVIEW - NO DATE FIELDS
001900*                 PASS THROUGH THIS ROUTINE, NO CHANGE REQUIRED.
002000*                 ENTRY LOGGED PER STANDARDS.
002100*================================================================
002200
002300 ESCAPE-ONE-CSV-FIELD.
002400     MOVE SPACES                    TO WS-CSV-OUT.
002500     MOVE ZERO                      TO WS-CSV-OUT-LEN
002600                                        WS-CSV-COMMA-CT
002700                                        WS-CSV-QUOTE-CT.
002800     IF WS-CSV-IN-LEN > 0
002900         INSPECT WS-CSV-IN (1 : WS-CSV-IN-LEN)
003000             TALLYING WS-CSV-COMMA-CT FOR ALL ","
003100             TALLYING WS-CSV-QUOTE-CT FOR ALL '"'.
003200     IF WS-CSV-COMMA-CT > 0 OR WS-CSV-QUOTE-CT > 0
003300         SET WS-CSV-QUOTES-NEEDED   TO TRUE
003400         PERFORM BUILD-QUOTED-CSV-FIELD
003500     ELSE
003600         SET WS-CSV-NO-QUOTES-NEEDED TO TRUE
003700         PERFORM BUILD-PLAIN-CSV-FIELD.
003800     .
003900
004000 BUILD-PLAIN-CSV-FIELD.
004100     IF WS-CSV-IN-LEN > 0
004200         MOVE WS-CSV-IN (1 : WS-CSV-IN-LEN)
004300                    TO WS-CSV-OUT (1 : WS-CSV-IN-LEN)
004400         MOVE WS-CSV-IN-LEN         TO WS-CSV-OUT-LEN.
004500     .
004600
004700 BUILD-QUOTED-CSV-FIELD.
004800     MOVE 1                         TO WS-CSV-OUT-LEN.
004900     MOVE '"'                       TO WS-CSV-OUT (1 : 1).
005000     PERFORM COPY-ONE-CSV-BYTE
005100         VARYING WS-CSV-SUB FROM 1 BY 1
005200         UNTIL WS-CSV-SUB > WS-CSV-IN-LEN.
005300     ADD 1                          TO WS-CSV-OUT-LEN.
005400     MOVE '"'         TO WS-CSV-OUT (WS-CSV-OUT-LEN : 1).
005500     .
005600
005700 COPY-ONE-CSV-BYTE.
005800     IF WS-CSV-IN (WS-CSV-SUB : 1) = '"'
005900         ADD 1                      TO WS-CSV-OUT-LEN
006000         MOVE '"' TO WS-CSV-OUT (WS-CSV-OUT-LEN : 1).
006100     ADD 1                          TO WS-CSV-OUT-LEN.
006200     MOVE WS-CSV-IN (WS-CSV-SUB : 1)
006300                          TO WS-CSV-OUT (WS-CSV-OUT-LEN : 1).
006400     .
