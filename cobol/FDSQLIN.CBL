000100*================================================================
000200* FDSQLIN.CBL
000300*================================================================
000400* RECORD LAYOUT FOR THE RAW SQL LEAD-EXPORT INPUT FILE.  EACH
000500* RECORD IS ONE PHYSICAL LINE OF THE SQL DUMP - MAY BE PART OF
000600* AN "INSERT INTO ..." STATEMENT HEADER OR ITS "(....);" VALUES
000700* CONTINUATION LINE.
000800*================================================================
000900* 1987-03-10 RJF  REQ 1123  ORIGINAL LAYOUT.
001000*================================================================
001100
001200 FD  LEAD-SQL-FILE
001300     LABEL RECORDS ARE OMITTED.
001400
001500 01  SQL-INPUT-LINE                  PIC X(200).
