000100*================================================================
000200* PLCCUTIL.CBL
000300*================================================================
000400* COPYBOOK OF PROCEDURE-DIVISION PARAGRAPHS FOR THE COUNTRY-CODE
000500* LOOKUP/DETECTION LOGIC (CountryCodeUtil IN THE ORIGINAL SYSTEM).
000600* COPY THIS INTO A PROGRAM'S PROCEDURE DIVISION AFTER COPYING
000700* WSCCTBL.CBL INTO ITS WORKING-STORAGE.  CALLERS SET
000800* WS-CCU-NAME-KEY / WS-CCU-INPUT-NUMBER AND PERFORM THE PARAGRAPH
000900* THEY NEED - RESULTS COME BACK IN THE WS-CCU-xxx FIELDS.
001000*================================================================
001100* 1987-03-10 RJF  REQ 1123  ORIGINAL PARAGRAPHS.
001200* 2003-07-14 RJF  REQ 8802  ADDED REGION-BY-CODE LOOKUP.
001300*================================================================
001400*----------------------------------------------------------------
001500* LOOKUP-CALLING-CODE - EXACT MATCH OF WS-CCU-NAME-KEY (ALREADY
001600* UPPER-CASED AND TRIMMED BY THE CALLER) AGAINST WS-CC-NAME-TABLE.
001700*----------------------------------------------------------------
001800 LOOKUP-CALLING-CODE.
001900
002000    MOVE SPACES TO WS-CCU-FOUND-CODE.
002100    MOVE 0      TO WS-CCU-FOUND-CODE-LEN.
002200    MOVE "N"    TO WS-CCU-FOUND-SW.
002300
002400    PERFORM LOOKUP-ONE-NAME-ENTRY
002500            VARYING WS-CC-SUBSCRIPT FROM 1 BY 1
002600              UNTIL WS-CC-SUBSCRIPT > 81
002700                 OR WS-CCU-CODE-FOUND.
002800*----------------------------------------------------------------
002900
003000 LOOKUP-ONE-NAME-ENTRY.
003100
003200    IF WS-CCU-NAME-KEY = WS-CC-NAME (WS-CC-SUBSCRIPT)
003300       MOVE WS-CC-NAME-CODE (WS-CC-SUBSCRIPT)
003400                                  TO WS-CCU-FOUND-CODE
003500       MOVE WS-CC-NAME-CODE-LEN (WS-CC-SUBSCRIPT)
003600                                  TO WS-CCU-FOUND-CODE-LEN
003700       MOVE "Y" TO WS-CCU-FOUND-SW.
003800*----------------------------------------------------------------
003900*    DETECT-COUNTRY-CODE-IN-NUMBER - ONLY MEANINGFUL WHEN THE
004000*    DIGIT STRING (WS-CCU-DIGITS/WS-CCU-DIGITS-LEN) IS AT LEAST
004100*    10 CHARACTERS.  WS-CC-CODE-TABLE IS CARRIED LONGEST-CODE-
004200*    FIRST SO THE FIRST MATCH FOUND IS ALREADY THE RIGHT PRIORITY.
004300*----------------------------------------------------------------
004400
004500 DETECT-COUNTRY-CODE-IN-NUMBER.
004600
004700    MOVE SPACES TO WS-CCU-FOUND-CODE.
004800    MOVE 0      TO WS-CCU-FOUND-CODE-LEN.
004900    MOVE "N"    TO WS-CCU-FOUND-SW.
005000
005100    IF WS-CCU-DIGITS-LEN >= 10
005200       PERFORM TEST-ONE-CODE-ENTRY
005300               VARYING WS-CC-SUBSCRIPT FROM 1 BY 1
005400                 UNTIL WS-CC-SUBSCRIPT > 74
005500                    OR WS-CCU-CODE-FOUND.
005600*----------------------------------------------------------------
005700
005800 TEST-ONE-CODE-ENTRY.
005900
006000    IF WS-CCU-DIGITS (1 : WS-CC-CODE-LEN (WS-CC-SUBSCRIPT))
006100            = WS-CC-CODE (WS-CC-SUBSCRIPT) (1 : WS-CC-CODE-LEN
006200                                               (WS-CC-SUBSCRIPT))
006300       IF (WS-CC-CODE-LEN (WS-CC-SUBSCRIPT) = 1
006400                            AND WS-CCU-DIGITS-LEN >= 11)
006500       OR (WS-CC-CODE-LEN (WS-CC-SUBSCRIPT) = 2
006600                            AND WS-CCU-DIGITS-LEN >= 11)
006700       OR (WS-CC-CODE-LEN (WS-CC-SUBSCRIPT) >= 3
006800                            AND WS-CCU-DIGITS-LEN >= 12)
006900          MOVE WS-CC-CODE (WS-CC-SUBSCRIPT)
007000                                     TO WS-CCU-FOUND-CODE
007100          MOVE WS-CC-CODE-LEN (WS-CC-SUBSCRIPT)
007200                                     TO WS-CCU-FOUND-CODE-LEN
007300          MOVE "Y" TO WS-CCU-FOUND-SW.
007400*----------------------------------------------------------------
007500*    SET-HAS-COUNTRY-CODE-SWITCH - TRUE WHEN WS-CCU-INPUT-NUMBER
007600*    STARTS WITH "+" OR DETECT-COUNTRY-CODE-IN-NUMBER FINDS A
007700*    MATCH ON THE DIGITS SUPPLIED IN WS-CCU-DIGITS.
007800*----------------------------------------------------------------
007900
008000 SET-HAS-COUNTRY-CODE-SWITCH.
008100
008200    MOVE "N" TO WS-CCU-HAS-CC-SW.
008300
008400    IF WS-CCU-INPUT-NUMBER (1 : 1) = "+"
008500       MOVE "Y" TO WS-CCU-HAS-CC-SW
008600    ELSE
008700       IF WS-CCU-INPUT-NUMBER NOT = SPACES
008800          PERFORM DETECT-COUNTRY-CODE-IN-NUMBER
008900          IF WS-CCU-CODE-FOUND
009000             MOVE "Y" TO WS-CCU-HAS-CC-SW.
009100*----------------------------------------------------------------
009200*    PREPARE-FOR-PARSING-NUMBER - IF WS-CCU-INPUT-NUMBER IS
009300*    SPACES, LEAVE WS-CCU-PREPARED-NUMBER BLANK.  IF IT ALREADY
009400*    STARTS WITH "+", COPY IT UNCHANGED.  OTHERWISE PREFIX A
009500*    SINGLE "+" - NO DIGIT LOOKUP IS DONE AT THIS STEP.
009600*----------------------------------------------------------------
009700
009800 PREPARE-FOR-PARSING-NUMBER.
009900
010000    MOVE SPACES TO WS-CCU-PREPARED-NUMBER.
010100
010200    IF WS-CCU-INPUT-NUMBER NOT = SPACES
010300       IF WS-CCU-INPUT-NUMBER (1 : 1) = "+"
010400          MOVE WS-CCU-INPUT-NUMBER TO WS-CCU-PREPARED-NUMBER
010500       ELSE
010600          STRING "+" DELIMITED BY SIZE
010700                 WS-CCU-INPUT-NUMBER DELIMITED BY SPACE
010800                 INTO WS-CCU-PREPARED-NUMBER.
010900*----------------------------------------------------------------
011000*    LOOKUP-REGION-BY-CODE - RESOLVES A COUNTRY-CALLING-CODE TO
011100*    ITS ISO REGION WHEN THE CODE MAPS 1:1 (CODE "1" IS NEVER
011200*    FOUND HERE - SEE WSCCTBL.CBL HEADER).
011300*----------------------------------------------------------------
011400
011500 LOOKUP-REGION-BY-CODE.
011600
011700    MOVE SPACES TO WS-CCU-REGION-RESULT.
011800    MOVE "N"    TO WS-CCU-REGION-FOUND-SW.
011900
012000    PERFORM TEST-ONE-REGION-ENTRY
012100            VARYING WS-CC-SUBSCRIPT FROM 1 BY 1
012200              UNTIL WS-CC-SUBSCRIPT > 73
012300                 OR WS-CCU-REGION-FOUND.
012400*----------------------------------------------------------------
012500
012600 TEST-ONE-REGION-ENTRY.
012700
012800    IF WS-CCU-FOUND-CODE = WS-CC-REGION-CODE (WS-CC-SUBSCRIPT)
012900       MOVE WS-CC-REGION-VALUE (WS-CC-SUBSCRIPT)
013000                                  TO WS-CCU-REGION-RESULT
013100       MOVE "Y" TO WS-CCU-REGION-FOUND-SW.
