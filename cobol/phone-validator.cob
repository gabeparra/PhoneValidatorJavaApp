000100*================================================================
000200* PHONE-VALIDATOR.COB
000300*================================================================
000400
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. phone-validator.
000700 AUTHOR. R J FORTUNA.
000800 INSTALLATION. DATA PROCESSING DEPT.
000900 DATE-WRITTEN. MARCH 1987.
001000 DATE-COMPILED.
001100 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
001200*================================================================
001300* THIS PROGRAM IS THE VALIDATION STEP OF THE LEAD PHONE
001400* VALIDATION SUITE.  IT READS THE LEAD-WORK-FILE WRITTEN BY
001500* EITHER THE SQL-DUMP PARSER OR THE CSV PARSER, DECIDES WHETHER
001600* EACH LEAD'S PHONE NUMBER IS A PLAUSIBLE, WELL-FORMED NUMBER
001700* FOR ITS COUNTRY, AND SPLITS THE RESULT ACROSS THREE WORK
001800* FILES - VALID-WORK-FILE (NORMALIZED PHONE FORMATS),
001900* INVALID-WORK-FILE (WITH THE REASON THE NUMBER WAS REJECTED)
002000* AND REGION-WORK-FILE (ONE ROW PER VALID RECORD'S REGION, FOR
002100* OUTPUT-GENERATOR TO SORT INTO THE COUNTRY-BREAKDOWN TABLE).
002200*================================================================
002300*                        CHANGE LOG
002400*----------------------------------------------------------------
002500* DATE-WRITTEN MAR-1987   RJF   REQ 1123  ORIGINAL PROGRAM.
002600* 1987-04-02   RJF   REQ 1140  ADDED NANP AREA-CODE FIRST-DIGIT
002700*              CHECK (CODE 1 NATIONAL NUMBER MAY NOT START WITH
002800*              0 OR 1).
002900* 1988-09-19   RJF   REQ 1305  ADDED BRAZIL (55) 10/11-DIGIT
003000*              NATIONAL LENGTH BAND.
003100* 1991-05-02   RJF   REQ 2200  REGION-WORK-FILE ADDED SO THE NEW
003200*              REPORT PROGRAM CAN BUILD A COUNTRY BREAKDOWN
003300*              WITHOUT RE-READING THE VALID-WORK-FILE TWICE.
003400* 1993-11-08   RJF   REQ 2611  GENERIC 7-12 DIGIT NATIONAL BAND
003500*              APPLIED TO ALL CALLING CODES OTHER THAN 1 AND 55.
003600* 1998-11-30   RJF   REQ 6014  YEAR 2000 REVIEW - PROGRAM CARRIES
003700*              NO DATE FIELDS OF ITS OWN, NO CHANGE REQUIRED.
003800*              ENTRY LOGGED PER STANDARDS MEMO 98-14.
003900* 2003-07-14   RJF   REQ 8802  MOVED THE REGION-BY-CODE LOOKUP
004000*              INTO PLCCUTIL.CBL SO SQL-LEAD-PARSER'S SISTER
004100*              CSV BUILD CAN SHARE IT.
004200*----------------------------------------------------------------
004300
004400 ENVIRONMENT DIVISION.
004500     CONFIGURATION SECTION.
004600     SPECIAL-NAMES.
004700         CLASS DIGIT-CHARACTERS IS "0" THRU "9".
004800
004900     INPUT-OUTPUT SECTION.
005000     FILE-CONTROL.
005100
005200         COPY "SLWORK.CBL".
005300         COPY "SLVALID.CBL".
005400         COPY "SLINVAL.CBL".
005500         COPY "SLREGN.CBL".
005600
005700 DATA DIVISION.
005800     FILE SECTION.
005900
006000         COPY "FDWORK.CBL".
006100         COPY "FDVALID.CBL".
006200         COPY "FDINVAL.CBL".
006300         COPY "FDREGN.CBL".
006400
006500     WORKING-STORAGE SECTION.
006600
006700         COPY "WSCCTBL.CBL".
006800
006900         77  W-END-OF-FILE           PIC X VALUE "N".
007000             88  END-OF-FILE             VALUE "Y".
007100
007200         77  WV-VALID-COUNT          PIC 9(06) COMP.
007300         77  WV-INVALID-COUNT        PIC 9(06) COMP.
007400
007500         77  WV-PHONE-EMPTY-SW       PIC X.
007600             88  WV-PHONE-IS-EMPTY       VALUE "Y".
007700             88  WV-PHONE-NOT-EMPTY      VALUE "N".
007800
007900         77  WV-VALID-SW             PIC X.
008000             88  WV-NUMBER-IS-VALID      VALUE "Y".
008100             88  WV-NUMBER-NOT-VALID     VALUE "N".
008200
008300         77  WV-ALL-DIGITS-SW        PIC X.
008400             88  WV-ALL-DIGITS-OK        VALUE "Y".
008500             88  WV-NON-DIGIT-FOUND      VALUE "N".
008600
008700         77  WV-PHONE-UPPER          PIC X(30).
008800
008900*        REDEFINES SUPPLYING A ONE-BYTE-AT-A-TIME VIEW OF THE
009000*        NORMALIZED NUMBER FOR THE DIGIT-CLASS SCAN BELOW.
009100         01  WV-NORM-PHONE           PIC X(31).
009200         01  WV-NORM-PHONE-BYTES REDEFINES WV-NORM-PHONE.
009300             05  WV-NORM-BYTE            PIC X OCCURS 31 TIMES.
009400
009500         77  WV-NATIONAL-DIGITS      PIC X(20).
009600         77  WV-NATIONAL-LEN         PIC 9(02) COMP.
009700         77  WV-ERROR-REASON         PIC X(60).
009800
009900         77  WV-BAND-MIN             PIC 9(02) COMP.
010000         77  WV-BAND-MAX             PIC 9(02) COMP.
010100
010200         77  WV-SUB                  PIC 9(02) COMP.
010300
010400*        REDEFINES OF THE RUNNING TOTALS AS A SINGLE COMBINED
010500*        DISPLAY COUNTER, USED ONLY WHEN A DUMP OF BOTH COUNTS
010600*        IS NEEDED IN ONE MOVE FOR THE END-OF-JOB TRACE LINE.
010700         01  WV-COUNT-TRACE.
010800             05  WV-TRACE-VALID          PIC 9(06).
010900             05  WV-TRACE-INVALID        PIC 9(06).
011000         01  WV-COUNT-TRACE-LINE REDEFINES WV-COUNT-TRACE.
011100             05  WV-TRACE-DIGITS         PIC X OCCURS 12 TIMES.
011200
011300 PROCEDURE DIVISION.
011400
011500 MAIN-LINE.
011600     OPEN INPUT LEAD-WORK-FILE.
011700     OPEN OUTPUT VALID-WORK-FILE.
011800     OPEN OUTPUT INVALID-WORK-FILE.
011900     OPEN OUTPUT REGION-WORK-FILE.
012000
012100     MOVE ZERO TO WV-VALID-COUNT WV-INVALID-COUNT.
012200     MOVE "N" TO W-END-OF-FILE.
012300
012400     PERFORM READ-WORK-NEXT-RECORD.
012500     PERFORM VALIDATE-ONE-RECORD THRU
012600             VALIDATE-ONE-RECORD-EXIT
012700         UNTIL END-OF-FILE.
012800
012900     CLOSE LEAD-WORK-FILE.
013000     CLOSE VALID-WORK-FILE.
013100     CLOSE INVALID-WORK-FILE.
013200     CLOSE REGION-WORK-FILE.
013300
013400     DISPLAY "PHONE-VALIDATOR - " WV-VALID-COUNT " VALID, "
013500         WV-INVALID-COUNT " INVALID".
013600
013700     EXIT PROGRAM.
013800     STOP RUN.
013900
014000*----------------------------------------------------------------
014100 READ-WORK-NEXT-RECORD.
014200     READ LEAD-WORK-FILE
014300         AT END
014400             MOVE "Y" TO W-END-OF-FILE.
014500     .
014600
014700*----------------------------------------------------------------
014800* ONE INPUT RECORD IN, ONE VALID/INVALID/REGION RECORD OUT.
014900*----------------------------------------------------------------
015000 VALIDATE-ONE-RECORD.
015100     PERFORM CHECK-EMPTY-PHONE.
015200
015300     IF WV-PHONE-IS-EMPTY
015400         MOVE "Empty or NULL phone number" TO WV-ERROR-REASON
015500         SET WV-NUMBER-NOT-VALID TO TRUE
015600     ELSE
015700         PERFORM NORMALIZE-PLUS-PREFIX
015800         PERFORM STRUCTURAL-VALIDITY-CHECK.
015900
016000     IF WV-NUMBER-IS-VALID
016100         ADD 1 TO WV-VALID-COUNT
016200         PERFORM DERIVE-OUTPUT-FIELDS
016300         PERFORM WRITE-VALID-RECORD
016400         PERFORM WRITE-REGION-RECORD
016500     ELSE
016600         ADD 1 TO WV-INVALID-COUNT
016700         PERFORM WRITE-INVALID-RECORD.
016800
016900     PERFORM READ-WORK-NEXT-RECORD.
017000     .
017100 VALIDATE-ONE-RECORD-EXIT.
017200     EXIT.
017300
017400*----------------------------------------------------------------
017500* EMPTY, BLANK, "NA" OR "NULL" (ANY CASE) SHORT-CIRCUITS TO
017600* INVALID BEFORE ANY PARSING IS ATTEMPTED.
017700*----------------------------------------------------------------
017800 CHECK-EMPTY-PHONE.
017900     MOVE WL-LEAD-PHONE-RAW TO WV-PHONE-UPPER.
018000     INSPECT WV-PHONE-UPPER
018100         CONVERTING "abcdefghijklmnopqrstuvwxyz"
018200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018300     IF WV-PHONE-UPPER = SPACES
018400         OR WV-PHONE-UPPER = "NA"
018500         OR WV-PHONE-UPPER = "NULL"
018600         SET WV-PHONE-IS-EMPTY TO TRUE
018700     ELSE
018800         SET WV-PHONE-NOT-EMPTY TO TRUE.
018900     .
019000
019100*----------------------------------------------------------------
019200* IF THE RAW NUMBER DOES NOT ALREADY START WITH "+", PREFIX ONE
019300* ONTO THE DIGITS EXACTLY AS SUPPLIED (PLCCUTIL'S OWN
019400* PREPARE-FOR-PARSING-NUMBER PARAGRAPH DOES THE SAME THING FOR
019500* CountryCodeUtil CALLERS - THIS COPY IS INLINE HERE SINCE THE
019600* VALIDATOR ALSO NEEDS THE RESULT IN ITS OWN WORKING STORAGE).
019700*----------------------------------------------------------------
019800 NORMALIZE-PLUS-PREFIX.
019900     MOVE SPACES TO WV-NORM-PHONE.
020000     IF WL-LEAD-PHONE-RAW (1 : 1) = "+"
020100         MOVE WL-LEAD-PHONE-RAW TO WV-NORM-PHONE
020200     ELSE
020300         STRING "+" DELIMITED BY SIZE
020400                WL-LEAD-PHONE-RAW DELIMITED BY SPACE
020500             INTO WV-NORM-PHONE.
020600     .
020700
020800*----------------------------------------------------------------
020900* STRUCTURAL VALIDITY CHECK - SEE THE CHANGE LOG FOR THE HISTORY
021000* OF THE PER-CODE LENGTH BANDS.  USES PLCCUTIL'S
021100* DETECT-COUNTRY-CODE-IN-NUMBER PARAGRAPH TO FIND THE LEADING
021200* CALLING CODE, THE SAME LONGEST-CODE-FIRST RULE COUNTRYCODEUTIL
021300* USES WHEN SNIFFING A CODE OUT OF A RAW NUMBER.
021400*----------------------------------------------------------------
021500 STRUCTURAL-VALIDITY-CHECK.
021600     SET WV-NUMBER-NOT-VALID TO TRUE.
021700     MOVE SPACES TO WV-NATIONAL-DIGITS.
021800     MOVE ZERO TO WV-NATIONAL-LEN.
021900
022000     PERFORM SCAN-NUMBER-FOR-NON-DIGITS.
022100
022200     IF WV-NON-DIGIT-FOUND
022300         MOVE "Not a valid phone number format" TO WV-ERROR-REASON
022400     ELSE
022500         MOVE SPACES TO WS-CCU-DIGITS
022600         MOVE WV-NORM-PHONE (2 : 20) TO WS-CCU-DIGITS
022700         PERFORM COMPUTE-DIGITS-LENGTH
022800         PERFORM DETECT-COUNTRY-CODE-IN-NUMBER
022900         IF NOT WS-CCU-CODE-FOUND
023000             MOVE "Invalid country code" TO WV-ERROR-REASON
023100         ELSE
023200             PERFORM APPLY-LENGTH-BAND-CHECK.
023300     .
023400
023500*----------------------------------------------------------------
023600* WS-CCU-DIGITS WAS MOVED IN AS A FIXED PIC X(20) FIELD - THIS
023700* PARAGRAPH RE-DERIVES ITS TRUE (TRIMMED) LENGTH BY SCANNING
023800* BACKWARD FROM THE END FOR THE FIRST NON-SPACE BYTE.
023900*----------------------------------------------------------------
024000 COMPUTE-DIGITS-LENGTH.
024100     MOVE 20 TO WS-CCU-DIGITS-LEN.
024200     PERFORM SHRINK-DIGITS-LENGTH
024300         VARYING WS-CCU-DIGITS-LEN FROM 20 BY -1
024400         UNTIL WS-CCU-DIGITS-LEN = 0
024500         OR WS-CCU-DIGITS (WS-CCU-DIGITS-LEN : 1) NOT = SPACE.
024600     .
024700 SHRINK-DIGITS-LENGTH.
024800     CONTINUE.
024900
025000*----------------------------------------------------------------
025100 SCAN-NUMBER-FOR-NON-DIGITS.
025200     SET WV-ALL-DIGITS-OK TO TRUE.
025300     PERFORM TEST-ONE-DIGIT-BYTE
025400         VARYING WV-SUB FROM 2 BY 1
025500         UNTIL WV-SUB > 31
025600         OR WV-NON-DIGIT-FOUND.
025700     .
025800 TEST-ONE-DIGIT-BYTE.
025900     IF WV-NORM-BYTE (WV-SUB) NOT = SPACE
026000         IF WV-NORM-BYTE (WV-SUB) IS NOT DIGIT-CHARACTERS
026100             SET WV-NON-DIGIT-FOUND TO TRUE.
026200     .
026300
026400*----------------------------------------------------------------
026500 APPLY-LENGTH-BAND-CHECK.
026600     COMPUTE WV-NATIONAL-LEN =
026700             WS-CCU-DIGITS-LEN - WS-CCU-FOUND-CODE-LEN.
026800     MOVE WS-CCU-DIGITS (WS-CCU-FOUND-CODE-LEN + 1 :
026900             WV-NATIONAL-LEN) TO WV-NATIONAL-DIGITS.
027000
027100     IF WS-CCU-FOUND-CODE = "1  "
027200         PERFORM APPLY-NANP-BAND
027300     ELSE
027400     IF WS-CCU-FOUND-CODE = "55 "
027500         MOVE 10 TO WV-BAND-MIN
027600         MOVE 11 TO WV-BAND-MAX
027700         PERFORM TEST-NATIONAL-LENGTH-BAND
027800     ELSE
027900         MOVE 7  TO WV-BAND-MIN
028000         MOVE 12 TO WV-BAND-MAX
028100         PERFORM TEST-NATIONAL-LENGTH-BAND.
028200     .
028300
028400*----------------------------------------------------------------
028500* NANP (CODE 1) - EXACTLY 10 NATIONAL DIGITS, FIRST DIGIT 2-9.
028600*----------------------------------------------------------------
028700 APPLY-NANP-BAND.
028800     MOVE 10 TO WV-BAND-MIN.
028900     MOVE 10 TO WV-BAND-MAX.
029000     IF WV-NATIONAL-LEN NOT = 10
029100         PERFORM TEST-NATIONAL-LENGTH-BAND
029200     ELSE
029300     IF WV-NATIONAL-DIGITS (1 : 1) < "2"
029400         MOVE "Not a valid phone number format" TO WV-ERROR-REASON
029500     ELSE
029600         SET WV-NUMBER-IS-VALID TO TRUE.
029700     .
029800
029900*----------------------------------------------------------------
030000 TEST-NATIONAL-LENGTH-BAND.
030100     IF WV-NATIONAL-LEN < WV-BAND-MIN
030200         MOVE "Number too short" TO WV-ERROR-REASON
030300     ELSE
030400     IF WV-NATIONAL-LEN > WV-BAND-MAX
030500         MOVE "Number too long" TO WV-ERROR-REASON
030600     ELSE
030700         SET WV-NUMBER-IS-VALID TO TRUE.
030800     .
030900
031000*----------------------------------------------------------------
031100* BUILDS E164/INTERNATIONAL/NATIONAL/CALLING-CODE/REGION/TYPE
031200* ON A SUCCESSFUL STRUCTURAL VALIDITY CHECK.
031300*----------------------------------------------------------------
031400 DERIVE-OUTPUT-FIELDS.
031500     MOVE SPACES TO VW-E164-NUMBER.
031600     STRING "+" DELIMITED BY SIZE
031700            WS-CCU-FOUND-CODE (1 : WS-CCU-FOUND-CODE-LEN)
031800                DELIMITED BY SIZE
031900            WV-NATIONAL-DIGITS (1 : WV-NATIONAL-LEN)
032000                DELIMITED BY SIZE
032100         INTO VW-E164-NUMBER.
032200
032300     MOVE SPACES TO VW-COUNTRY-CALLING-CODE.
032400     STRING "+" DELIMITED BY SIZE
032500            WS-CCU-FOUND-CODE (1 : WS-CCU-FOUND-CODE-LEN)
032600                DELIMITED BY SIZE
032700         INTO VW-COUNTRY-CALLING-CODE.
032800
032900     MOVE SPACES TO VW-INTERNATIONAL-NUMBER.
033000     STRING VW-COUNTRY-CALLING-CODE DELIMITED BY SPACE
033100            " "                     DELIMITED BY SIZE
033200            WV-NATIONAL-DIGITS (1 : WV-NATIONAL-LEN)
033300                DELIMITED BY SIZE
033400         INTO VW-INTERNATIONAL-NUMBER.
033500
033600     MOVE SPACES TO VW-NATIONAL-NUMBER.
033700     MOVE WV-NATIONAL-DIGITS (1 : WV-NATIONAL-LEN)
033800         TO VW-NATIONAL-NUMBER.
033900
034000     MOVE WS-CCU-FOUND-CODE TO WS-CCU-NAME-KEY.
034100     PERFORM LOOKUP-REGION-BY-CODE.
034200     IF WS-CCU-REGION-FOUND
034300         MOVE WS-CCU-REGION-RESULT TO VW-REGION
034400     ELSE
034410         IF WS-CCU-FOUND-CODE = "1"
034420             PERFORM LOOKUP-NANP-REGION-HINT
034430         ELSE
034500             MOVE "UNKNOWN" TO VW-REGION.
034600
034700     MOVE "UNKNOWN" TO VW-NUMBER-TYPE.
034800     .
034810
034820*----------------------------------------------------------------
034830* CALLING CODE "1" COVERS THE US, CANADA AND SEVERAL CARIBBEAN
034840* NATIONS AT ONCE, SO WS-CC-REGION-TABLE DELIBERATELY CARRIES NO
034850* ENTRY FOR IT (SEE PLCCUTIL.CBL).  WSCCTBL.CBL'S WS-HINT-TABLE
034852* ALSO CARRIES BRAZIL/COLOMBIA/COSTA RICA/MEXICO/SPAIN, BUT THOSE
034854* COUNTRIES' OWN CALLING CODES ARE 55/57/506/52/34, NEVER "1", SO
034856* A HINT MATCH ON ANY OF THOSE NAMES WOULD BE INCONSISTENT WITH A
034858* DETECTED CODE OF "1" - THE ONLY HINT ENTRY WHOSE OWN CODE IS "1"
034860* IS UNITED STATES, SO THAT IS THE ONLY ONE THIS PARAGRAPH HONORS.
034870* ALL OTHER LEAD COUNTRIES FALL BACK TO UNKNOWN, PER THE REQUEST.
034880*----------------------------------------------------------------
034890 LOOKUP-NANP-REGION-HINT.
034900     MOVE SPACES TO WS-CCU-REGION-RESULT.
034910     MOVE "N"    TO WS-CCU-REGION-FOUND-SW.
034920     PERFORM TEST-ONE-HINT-ENTRY
034930         VARYING WS-HINT-SUBSCRIPT FROM 1 BY 1
034940            UNTIL WS-HINT-SUBSCRIPT > 6
034950               OR WS-CCU-REGION-FOUND.
034960     IF WS-CCU-REGION-FOUND
034970         MOVE WS-CCU-REGION-RESULT TO VW-REGION
034980     ELSE
034990         MOVE "UNKNOWN" TO VW-REGION.
034995     .
034996
034997 TEST-ONE-HINT-ENTRY.
034998     IF WS-HINT-NAME (WS-HINT-SUBSCRIPT) = "United States"
034999         AND WL-LEAD-COUNTRY (1 : 20) = WS-HINT-NAME (WS-HINT-SUBSCRIPT)
035000         MOVE WS-HINT-REGION (WS-HINT-SUBSCRIPT)
035001                                    TO WS-CCU-REGION-RESULT
035005         MOVE "Y" TO WS-CCU-REGION-FOUND-SW.
035010
035020*----------------------------------------------------------------
035100 WRITE-VALID-RECORD.
035200     MOVE WL-ROW-NUMBER    TO VW-ROW-NUMBER.
035300     MOVE WL-LEAD-ID       TO VW-ID.
035400     MOVE WL-LEAD-EMAIL    TO VW-EMAIL.
035500     MOVE WL-LEAD-NAME     TO VW-NAME.
035600     MOVE WV-NORM-PHONE    TO VW-ORIGINAL-PHONE.
035700     MOVE WL-LEAD-PLATFORM TO VW-PLATFORM.
035800     WRITE VALID-WORK-RECORD.
035900     .
036000
036100*----------------------------------------------------------------
036200 WRITE-INVALID-RECORD.
036300     MOVE WL-ROW-NUMBER      TO IW-ROW-NUMBER.
036400     MOVE WL-LEAD-ID         TO IW-ID.
036500     MOVE WL-LEAD-EMAIL      TO IW-EMAIL.
036600     MOVE WL-LEAD-NAME       TO IW-NAME.
036700     MOVE WL-LEAD-PHONE-RAW  TO IW-ORIGINAL-PHONE.
036800     MOVE WV-ERROR-REASON    TO IW-ERROR-REASON.
036900     MOVE WL-LEAD-PLATFORM   TO IW-PLATFORM.
037000     WRITE INVALID-WORK-RECORD.
037100     .
037200
037300*----------------------------------------------------------------
037400 WRITE-REGION-RECORD.
037500     MOVE VW-REGION TO RW-REGION.
037600     WRITE REGION-WORK-RECORD.
037700     .
037800
037900*----------------------------------------------------------------
038000     COPY "PLCCUTIL.CBL".
