000100*================================================================
000200* LEAD-PHONE-VALIDATION.COB
000300*================================================================
000400
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. lead-phone-validation.
000700 AUTHOR. R J FORTUNA.
000800 INSTALLATION. DATA PROCESSING DEPT.
000900 DATE-WRITTEN. MARCH 1987.
001000 DATE-COMPILED.
001100 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
001200*================================================================
001300* THIS IS THE NIGHTLY DRIVER FOR THE SQL-DUMP BUILD OF THE LEAD
001400* PHONE VALIDATION SUITE.  IT RUNS THE THREE STEPS OF THE BATCH
001500* IN SEQUENCE - SQL-LEAD-PARSER (READS THE NIGHTLY FACEBOOK
001600* LEADS SQL EXPORT AND WRITES LEAD-WORK-FILE), PHONE-VALIDATOR
001700* (VALIDATES EACH LEAD'S PHONE NUMBER AND SPLITS THE RESULT
001800* ACROSS THE VALID/INVALID/REGION WORK FILES), AND
001900* OUTPUT-GENERATOR (WRITES THE TWO CSV FILES AND THE NARRATIVE
002000* VALIDATION REPORT) - THEN DISPLAYS A ONE-LINE OPERATOR
002100* SUMMARY SO THE NIGHT-SHIFT CONSOLE LOG SHOWS THE RUN
002200* COMPLETED WITHOUT HAVING TO OPEN THE REPORT.
002300*================================================================
002400*                        CHANGE LOG
002500*----------------------------------------------------------------
002600* DATE-WRITTEN MAR-1987   RJF   REQ 1123  ORIGINAL PROGRAM.
002700* 1989-02-14   RJF   REQ 1512  ADDED START/END CONSOLE BANNERS
002800*              SO OPERATIONS CAN TIME THE RUN FROM THE JOB LOG.
002900* 1994-06-30   DKM   REQ 3010  ADDED UPSI-0 VERBOSE SWITCH FOR
003000*              OPERATOR-REQUESTED STEP-BY-STEP CONSOLE TRACE
003100*              DURING TROUBLESHOOTING RUNS.
003200* 1998-11-30   RJF   REQ 6014  YEAR 2000 REVIEW - RUN-DATE
003300*              DISPLAY NOW WINDOWS THE 2-DIGIT ACCEPT YEAR THE
003400*              SAME WAY WSDATE.CBL DOES.  ENTRY LOGGED PER
003500*              STANDARDS MEMO 98-14.
003600* 2004-09-17   PDQ   REQ 9410  RENAMED FROM THE OLD
003700*              LEAD-VALIDATION-RUN.CBL TO MATCH THE CSV BUILD'S
003800*              LEAD-PHONE-VALIDATION-CSV.CBL NAMING.
003900*----------------------------------------------------------------
004000
004100 ENVIRONMENT DIVISION.
004200     CONFIGURATION SECTION.
004300     SPECIAL-NAMES.
004400         UPSI-0 ON  STATUS IS WS-VERBOSE-SWITCH-ON
004500                OFF STATUS IS WS-VERBOSE-SWITCH-OFF.
004600         CLASS NUMERIC-DIGITS IS "0" THRU "9".
004700
004720 INPUT-OUTPUT SECTION.
004740 FILE-CONTROL.
004760     COPY "SLSUMRY.CBL".
004780
004800 DATA DIVISION.
004810     FILE SECTION.
004820         COPY "FDSUMRY.CBL".
004830
004900     WORKING-STORAGE SECTION.
005000
005100     01  WS-RUN-DATE                 PIC 9(06).
005200     01  FILLER REDEFINES WS-RUN-DATE.
005300         05  WS-RUN-YY                   PIC 99.
005400         05  WS-RUN-MM                   PIC 99.
005500         05  WS-RUN-DD                   PIC 99.
005600     77  WS-RUN-CCYY                 PIC 9(04).
005700     01  WS-RUN-TIME                 PIC 9(08).
005800     01  FILLER REDEFINES WS-RUN-TIME.
005900         05  WS-RUN-HH                   PIC 99.
006000         05  WS-RUN-MIN                  PIC 99.
006100         05  WS-RUN-SS                   PIC 99.
006200         05  FILLER                      PIC 99.
006300
006400     77  WS-STEP-COUNT                PIC 9(01) COMP.
006500     01  WS-BANNER-LINE                PIC X(60) VALUE SPACES.
006600     01  FILLER REDEFINES WS-BANNER-LINE.
006700         05  WS-BANNER-FIRST-HALF        PIC X(30).
006800         05  WS-BANNER-SECOND-HALF       PIC X(30).
006900
006920     01  WS-RS-SUCCESS-RATE          PIC 9(03)V9(02).
006930     01  FILLER REDEFINES WS-RS-SUCCESS-RATE.
006940         05  WS-RS-SUCCESS-RATE-INT      PIC 9(03).
006950         05  WS-RS-SUCCESS-RATE-DEC      PIC 9(02).
006960     01  WS-RS-INVALID-PCT           PIC 9(03)V9(02).
006970     01  FILLER REDEFINES WS-RS-INVALID-PCT.
006980         05  WS-RS-INVALID-PCT-INT       PIC 9(03).
006990         05  WS-RS-INVALID-PCT-DEC       PIC 9(02).
006995
007000 PROCEDURE DIVISION.
007100
007200 MAIN-LINE.
007300
007400     ACCEPT WS-RUN-DATE FROM DATE.
007500     ACCEPT WS-RUN-TIME FROM TIME.
007600
007700     IF WS-RUN-YY < 50
007800         COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-YY
007900     ELSE
008000         COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-YY.
008100
008200     IF WS-RUN-DATE IS NOT NUMERIC-DIGITS
008300         DISPLAY "LEAD-PHONE-VALIDATION - SYSTEM DATE NOT NUMERIC"
008400         DISPLAY "  CONTACT OPERATIONS BEFORE RERUNNING THIS JOB".
008500
008600     MOVE ALL "=" TO WS-BANNER-LINE.
008700     DISPLAY WS-BANNER-LINE.
008800     DISPLAY "LEAD-PHONE-VALIDATION - SQL BUILD - STARTING RUN".
008900     DISPLAY WS-BANNER-LINE.
009000
009100     MOVE 1 TO WS-STEP-COUNT.
009200     IF WS-VERBOSE-SWITCH-ON
009300         DISPLAY "STEP 1 OF 3 - CALLING SQL-LEAD-PARSER".
009400     CALL "sql-lead-parser".
009500
009600     MOVE 2 TO WS-STEP-COUNT.
009700     IF WS-VERBOSE-SWITCH-ON
009800         DISPLAY "STEP 2 OF 3 - CALLING PHONE-VALIDATOR".
009900     CALL "phone-validator".
010000
010100     MOVE 3 TO WS-STEP-COUNT.
010200     IF WS-VERBOSE-SWITCH-ON
010300         DISPLAY "STEP 3 OF 3 - CALLING OUTPUT-GENERATOR".
010400     CALL "output-generator".
010500
010600     PERFORM DISPLAY-FINAL-SUMMARY.
010700
010800     EXIT PROGRAM.
010900     STOP RUN.
011000
011100 DISPLAY-FINAL-SUMMARY.
011200
011210     OPEN INPUT RUN-SUMMARY-FILE.
011220     READ RUN-SUMMARY-FILE
011230         AT END CONTINUE.
011240     CLOSE RUN-SUMMARY-FILE.
011250     MOVE RS-SUCCESS-RATE TO WS-RS-SUCCESS-RATE.
011260     MOVE RS-INVALID-PCT  TO WS-RS-INVALID-PCT.
011270
011300     DISPLAY " ".
011400     DISPLAY WS-BANNER-LINE.
011500     DISPLAY "LEAD-PHONE-VALIDATION - SQL BUILD - RUN COMPLETE".
011600     DISPLAY "  RUN DATE ....... " WS-RUN-MM "/" WS-RUN-DD "/"
011700             WS-RUN-CCYY.
011800     DISPLAY "  RUN TIME ....... " WS-RUN-HH ":" WS-RUN-MIN ":"
011900             WS-RUN-SS.
011910     DISPLAY "  TOTAL PROCESSED  " RS-TOTAL-COUNT.
011920     DISPLAY "  VALID ..........  " RS-VALID-COUNT " ("
011930             WS-RS-SUCCESS-RATE-INT "." WS-RS-SUCCESS-RATE-DEC
011940             "%)".
011950     DISPLAY "  INVALID ........  " RS-INVALID-COUNT " ("
011960             WS-RS-INVALID-PCT-INT "." WS-RS-INVALID-PCT-DEC
011970             "%)".
012000     DISPLAY "  SEE VALRPT FOR THE VALIDATION REPORT, VALIDCSV".
012100     DISPLAY "  AND INVALCSV FOR THE VALID/INVALID PHONE LISTS.".
012200     DISPLAY WS-BANNER-LINE.
012300     DISPLAY " ".
