000100*================================================================
000200* WSDATE.CBL
000300*================================================================
000400* WORKING-STORAGE FOR THE RUN-DATE / RUN-TIME BANNER PRINTED AT
000500* THE TOP AND BOTTOM OF THE VALIDATION SUMMARY REPORT.  CARRIED
000600* OVER FROM THE OLD INTERACTIVE GDTV- DATE COPYBOOK AND TRIMMED
000700* DOWN TO JUST THE PIECES THE BATCH REPORT PROGRAM NEEDS - THE
000800* ACCEPT-EMPTY-DATE / FIRST-YEAR-VALID / HEADING FIELDS THAT
000900* DROVE THE OLD SCREEN PROMPT ARE GONE, THERE IS NO OPERATOR TO
001000* PROMPT IN A BATCH JOB.
001100*================================================================
001200* 1987-03-10 RJF  REQ 1123  ORIGINAL COPYBOOK (INTERACTIVE
001300*                 SCREEN-PROMPT DATE FIELDS, SEE PLDATE.CBL).
001400* 1991-05-02 RJF  REQ 2200  TRIMMED FOR USE BY THE BATCH LEAD
001500*                 PHONE VALIDATION SUITE - SCREEN-PROMPT FIELDS
001600*                 REMOVED, MONTH-NAME TABLE NOW LOADED BY
001700*                 LOAD-GDTV-MONTH-TABLE IN OUTPUT-GENERATOR.
001800* 1998-11-30 RJF  REQ 6014  YEAR 2000 REVIEW - GDTV-DATE-CCYY IS
001900*                 ALREADY A FULL 4-DIGIT YEAR, NO CHANGE MADE.
002000*================================================================
002100
002200 01  GDTV-DATE-MM-DD-CCYY        PIC 9(08).
002300 01  FILLER REDEFINES GDTV-DATE-MM-DD-CCYY.
002400     05  GDTV-DATE-MM                PIC 99.
002500         88  GDTV-MONTH-VALID            VALUE 1 THRU 12.
002600     05  GDTV-DATE-DD                PIC 99.
002700     05  GDTV-DATE-CCYY               PIC 9999.
002800
002900 01  GDTV-MATRIX.
003000     02  GDTV-TABLE-MONTH OCCURS 12 TIMES.
003100         05  GDTV-TABLE-MONTH-NUMBER      PIC 99.
003200         05  GDTV-TABLE-MONTH-NAME        PIC X(09).
003300
003400 01  GDTV-DATE                  PIC 9(08).
003500*                                 FORMAT IS CCYY-MM-DD.
003600 01  GDTV-TIME-HHMMSS            PIC 9(08).
003700 01  FILLER REDEFINES GDTV-TIME-HHMMSS.
003800     05  GDTV-TIME-HH                PIC 99.
003900     05  GDTV-TIME-MM                PIC 99.
004000     05  GDTV-TIME-SS                PIC 99.
004100     05  FILLER                      PIC 99.
