000100*================================================================
000200* SQL-LEAD-PARSER.COB
000300*================================================================
000400
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. sql-lead-parser.
000700 AUTHOR. R J FORTUNA.
000800 INSTALLATION. DATA PROCESSING DEPT.
000900 DATE-WRITTEN. MARCH 1987.
001000 DATE-COMPILED.
001100 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
001200*================================================================
001300* READS THE RAW SQL DUMP OF THE MARKETING SYSTEM'S LEAD TABLE
001400* (ONE "INSERT INTO ... VALUES (...);" STATEMENT SPLIT ACROSS
001500* TWO PHYSICAL LINES - THE COLUMN LIST LINE AND THE VALUES-TUPLE
001600* LINE) AND WRITES ONE LEAD-WORK-FILE RECORD PER RECOGNIZED
001700* VALUES TUPLE, BY FIXED COLUMN POSITION.  PHONE-VALIDATOR READS
001800* LEAD-WORK-FILE NEXT.
001900*================================================================
002000*                        CHANGE LOG
002100*----------------------------------------------------------------
002200* DATE-WRITTEN MAR-1987   RJF   REQ 1123  ORIGINAL PROGRAM.
002300* 1989-02-14   RJF   REQ 1410  RAISED MINIMUM VALUES-TUPLE FIELD
002400*              COUNT FROM 20 TO 23 - MARKETING ADDED THREE
002500*              TRACKING COLUMNS TO THE EXPORT.
002600* 1998-11-30   RJF   REQ 6014  YEAR 2000 REVIEW - PROGRAM CARRIES
002700*              NO DATE FIELDS OF ITS OWN, NO CHANGE REQUIRED.
002800*              ENTRY LOGGED PER STANDARDS MEMO 98-14.
002900*----------------------------------------------------------------
003000
003100 ENVIRONMENT DIVISION.
003200     CONFIGURATION SECTION.
003300     SPECIAL-NAMES.
003400         CLASS UPPER-CASE-LETTERS IS "A" THRU "Z".
003500
003600     INPUT-OUTPUT SECTION.
003700     FILE-CONTROL.
003800
003900         COPY "SLSQLIN.CBL".
004000         COPY "SLWORK.CBL".
004100
004200 DATA DIVISION.
004300     FILE SECTION.
004400
004500         COPY "FDSQLIN.CBL".
004600         COPY "FDWORK.CBL".
004700
004800     WORKING-STORAGE SECTION.
004900
005000         77  W-END-OF-FILE           PIC X VALUE "N".
005100             88  END-OF-FILE             VALUE "Y".
005200
005300         77  WS-ROW-NUMBER           PIC 9(06) COMP.
005400
005500         01  WS-CURR-LINE            PIC X(200).
005600         01  FILLER REDEFINES WS-CURR-LINE.
005700             05  WS-CURR-FIRST-BYTE      PIC X.
005800             05  FILLER                  PIC X(199).
005900         77  WS-CURR-LEN             PIC 9(03) COMP.
006000         01  WS-PREV-LINE            PIC X(200).
006100
006200*        REDEFINES OF THE CURRENT-LINE BUFFER GIVING A BYTE
006300*        TABLE, USED BY THE INSERT-INTO SUBSTRING SEARCH BELOW.
006400         01  WS-PREV-LINE-BYTES REDEFINES WS-PREV-LINE.
006500             05  WS-PREV-BYTE            PIC X OCCURS 200 TIMES.
006600
006700         77  WS-LT-IX                PIC 9(03) COMP.
006800         77  WS-SCAN-IX              PIC 9(03) COMP.
006900
007000         77  WS-VALUES-LINE-SW       PIC X.
007100             88  WS-IS-VALUES-LINE       VALUE "Y".
007200             88  WS-NOT-VALUES-LINE      VALUE "N".
007300
007400         77  WS-FOUND-INSERT-SW      PIC X.
007500             88  WS-FOUND-INSERT-INTO    VALUE "Y".
007600             88  WS-NO-INSERT-INTO       VALUE "N".
007700
007800         77  WS-VALUES-TEXT          PIC X(200).
007900         77  WS-VALUES-LEN           PIC 9(03) COMP.
008000         77  WS-VL-IX                PIC 9(03) COMP.
008100
008200         77  WS-IN-QUOTE-SW          PIC X.
008300             88  WS-IN-QUOTE             VALUE "Y".
008400             88  WS-NOT-IN-QUOTE         VALUE "N".
008500
008600         77  WS-CH                   PIC X.
008700         77  WS-NEXT-CH              PIC X.
008800
008900         77  WS-CUR-FIELD            PIC X(80).
009000         77  WS-CUR-LEN              PIC 9(02) COMP.
009100         77  WS-CUR-LAST-NONSPACE    PIC 9(02) COMP.
009200
009300         77  WS-FIELD-COUNT          PIC 9(02) COMP.
009400         01  WS-FIELD-TABLE.
009500             05  WS-FIELD-ENTRY OCCURS 30 TIMES PIC X(80).
009600             05  FILLER                  PIC X(01).
009700
009800         77  WS-MAP-VALUE            PIC X(80).
009900         01  WS-MAP-UPPER            PIC X(80).
010000         01  FILLER REDEFINES WS-MAP-UPPER.
010100             05  WS-MAP-UPPER-BYTE       PIC X OCCURS 80 TIMES.
010200
010300         77  WS-RAW-ID               PIC X(80).
010400         77  WS-RAW-EMAIL            PIC X(80).
010500         77  WS-RAW-NAME             PIC X(80).
010600         77  WS-RAW-PHONE            PIC X(80).
010700         77  WS-RAW-COUNTRY          PIC X(80).
010800         77  WS-RAW-PLATFORM         PIC X(80).
010900
011000 PROCEDURE DIVISION.
011100
011200 MAIN-LINE.
011300     OPEN INPUT LEAD-SQL-FILE.
011400     OPEN OUTPUT LEAD-WORK-FILE.
011500
011600     MOVE ZERO TO WS-ROW-NUMBER.
011700     MOVE SPACES TO WS-PREV-LINE.
011800     MOVE "N" TO W-END-OF-FILE.
011900
012000     PERFORM READ-SQL-LINE.
012100     PERFORM PROCESS-ONE-LINE THRU
012200             PROCESS-ONE-LINE-EXIT
012300         UNTIL END-OF-FILE.
012400
012500     CLOSE LEAD-SQL-FILE.
012600     CLOSE LEAD-WORK-FILE.
012700
012800     EXIT PROGRAM.
012900     STOP RUN.
013000
013100*----------------------------------------------------------------
013200 READ-SQL-LINE.
013300     READ LEAD-SQL-FILE
013400         AT END
013500             MOVE "Y" TO W-END-OF-FILE.
013600     IF NOT END-OF-FILE
013700         PERFORM LEFT-TRIM-CURRENT-LINE.
013800     .
013900
014000*----------------------------------------------------------------
014100* SQL-INPUT-LINE MAY CARRY LEADING BLANKS FROM THE EXPORT TOOL'S
014200* OWN INDENTATION - STRIP THEM HERE, TRAILING BLANKS ARE ALREADY
014300* IMPLICIT IN THE FIXED-LENGTH FIELD.
014400*----------------------------------------------------------------
014500 LEFT-TRIM-CURRENT-LINE.
014600     MOVE 201 TO WS-LT-IX.
014700     PERFORM FIND-FIRST-NONSPACE-COL
014800         VARYING WS-LT-IX FROM 1 BY 1
014900         UNTIL WS-LT-IX > 200
015000         OR SQL-INPUT-LINE (WS-LT-IX : 1) NOT = SPACE.
015100     IF WS-LT-IX > 200
015200         MOVE SPACES TO WS-CURR-LINE
015300     ELSE
015400         MOVE SPACES TO WS-CURR-LINE
015500         MOVE SQL-INPUT-LINE (WS-LT-IX : 201 - WS-LT-IX)
015600             TO WS-CURR-LINE.
015700     PERFORM COMPUTE-CURR-LEN.
015800     .
015900 FIND-FIRST-NONSPACE-COL.
016000     CONTINUE.
016100
016200*----------------------------------------------------------------
016300 COMPUTE-CURR-LEN.
016400     MOVE 200 TO WS-CURR-LEN.
016500     PERFORM SHRINK-CURR-LEN
016600         VARYING WS-CURR-LEN FROM 200 BY -1
016700         UNTIL WS-CURR-LEN = 0
016800         OR WS-CURR-LINE (WS-CURR-LEN : 1) NOT = SPACE.
016900     .
017000 SHRINK-CURR-LEN.
017100     CONTINUE.
017200
017300*----------------------------------------------------------------
017400* ONE PHYSICAL LINE OF THE DUMP.  IF IT LOOKS LIKE A VALUES
017500* TUPLE AND THE PRIOR LINE WAS THE MATCHING INSERT STATEMENT,
017600* PARSE IT INTO A LEAD-WORK-FILE RECORD; EITHER WAY REMEMBER IT
017700* AS THE NEW "PREVIOUS LINE" AND READ ON.
017800*----------------------------------------------------------------
017900 PROCESS-ONE-LINE.
018000     PERFORM TEST-FOR-VALUES-LINE.
018100     IF WS-IS-VALUES-LINE
018200         PERFORM CONTAINS-INSERT-INTO
018300         IF WS-FOUND-INSERT-INTO
018400             PERFORM PARSE-ONE-VALUES-LINE.
018500
018600     MOVE WS-CURR-LINE TO WS-PREV-LINE.
018700     PERFORM READ-SQL-LINE.
018800     .
018900 PROCESS-ONE-LINE-EXIT.
019000     EXIT.
019100
019200*----------------------------------------------------------------
019300 TEST-FOR-VALUES-LINE.
019400     SET WS-NOT-VALUES-LINE TO TRUE.
019500     IF WS-CURR-LEN > 2
019600         IF WS-CURR-LINE (1 : 1) = "("
019700             IF WS-CURR-LINE (WS-CURR-LEN - 1 : 2) = ");"
019800                 SET WS-IS-VALUES-LINE TO TRUE.
019900     .
020000
020100*----------------------------------------------------------------
020200* DOES WS-PREV-LINE CONTAIN THE TEXT "INSERT INTO" ANYWHERE.
020300*----------------------------------------------------------------
020400 CONTAINS-INSERT-INTO.
020500     SET WS-NO-INSERT-INTO TO TRUE.
020600     PERFORM TEST-ONE-INSERT-POSITION
020700         VARYING WS-SCAN-IX FROM 1 BY 1
020800         UNTIL WS-SCAN-IX > 189
020900         OR WS-FOUND-INSERT-INTO.
021000     .
021100 TEST-ONE-INSERT-POSITION.
021200     IF WS-PREV-LINE (WS-SCAN-IX : 12) = "INSERT INTO "
021300         SET WS-FOUND-INSERT-INTO TO TRUE.
021400     .
021500
021600*----------------------------------------------------------------
021700* PULLS THE PARENTHESIZED VALUES LIST OUT OF THE CURRENT LINE
021800* (THE OUTER "(" AND ");" ALREADY CONFIRMED BY
021900* TEST-FOR-VALUES-LINE) AND TOKENIZES/MAPS/WRITES IT.
022000*----------------------------------------------------------------
022100 PARSE-ONE-VALUES-LINE.
022110     ADD 1 TO WS-ROW-NUMBER.
022200     MOVE SPACES TO WS-VALUES-TEXT.
022300     IF WS-CURR-LEN > 3
022400         MOVE WS-CURR-LINE (2 : WS-CURR-LEN - 3) TO WS-VALUES-TEXT
022500         COMPUTE WS-VALUES-LEN = WS-CURR-LEN - 3
022600     ELSE
022700         MOVE 0 TO WS-VALUES-LEN.
022800
022900     PERFORM TOKENIZE-VALUES-LIST.
023000
023100     IF WS-FIELD-COUNT >= 23
023300         PERFORM MAP-POSITIONAL-FIELDS
023400         PERFORM WRITE-WORK-RECORD
023500     ELSE
023600         DISPLAY "SQL-LEAD-PARSER - SKIPPED VALUES TUPLE " WS-ROW-NUMBER
023650             ", ONLY " WS-FIELD-COUNT " FIELD(S), NEED 23".
023800     .
023900
024000*----------------------------------------------------------------
024100* QUOTE-AWARE TOKENIZER - SPLITS WS-VALUES-TEXT ON TOP-LEVEL
024200* COMMAS ONLY, UNDERSTANDING '' AND BACKSLASH ESCAPES INSIDE A
024300* SINGLE-QUOTED STRING.
024400*----------------------------------------------------------------
024500 TOKENIZE-VALUES-LIST.
024600     MOVE ZERO TO WS-FIELD-COUNT.
024700     SET WS-NOT-IN-QUOTE TO TRUE.
024800     MOVE SPACES TO WS-CUR-FIELD.
024900     MOVE ZERO TO WS-CUR-LEN.
025000     MOVE ZERO TO WS-CUR-LAST-NONSPACE.
025100
025200     PERFORM SCAN-ONE-VALUES-CHAR
025300         VARYING WS-VL-IX FROM 1 BY 1
025400         UNTIL WS-VL-IX > WS-VALUES-LEN.
025500
025600     PERFORM FLUSH-CURRENT-FIELD.
025700     .
025800
025900 SCAN-ONE-VALUES-CHAR.
026000     MOVE WS-VALUES-TEXT (WS-VL-IX : 1) TO WS-CH.
026100     IF WS-IN-QUOTE
026200         PERFORM HANDLE-CHAR-IN-QUOTE
026300     ELSE
026400         PERFORM HANDLE-CHAR-OUT-OF-QUOTE.
026500     .
026600
026700*----------------------------------------------------------------
026800 HANDLE-CHAR-OUT-OF-QUOTE.
026900     IF WS-CH = "'"
027000         SET WS-IN-QUOTE TO TRUE
027100     ELSE
027200     IF WS-CH = ","
027300         PERFORM FLUSH-CURRENT-FIELD
027400     ELSE
027500     IF WS-CH = SPACE AND WS-CUR-LEN = 0
027600         CONTINUE
027700     ELSE
027800         PERFORM APPEND-CHAR-TO-FIELD.
027900     .
028000
028100*----------------------------------------------------------------
028200 HANDLE-CHAR-IN-QUOTE.
028300     IF WS-CH = "\"
028400         IF WS-VL-IX < WS-VALUES-LEN
028500             MOVE WS-VALUES-TEXT (WS-VL-IX + 1 : 1) TO WS-NEXT-CH
028600             PERFORM APPEND-NEXT-CHAR-TO-FIELD
028700             ADD 1 TO WS-VL-IX
028800         ELSE
028900             PERFORM APPEND-CHAR-TO-FIELD
029000     ELSE
029100     IF WS-CH = "'"
029200         PERFORM HANDLE-QUOTE-IN-QUOTE
029300     ELSE
029400         PERFORM APPEND-CHAR-TO-FIELD.
029500     .
029600
029700*----------------------------------------------------------------
029800 HANDLE-QUOTE-IN-QUOTE.
029900     IF WS-VL-IX < WS-VALUES-LEN
030000         MOVE WS-VALUES-TEXT (WS-VL-IX + 1 : 1) TO WS-NEXT-CH
030100         IF WS-NEXT-CH = "'"
030200             MOVE "'" TO WS-CH
030300             PERFORM APPEND-CHAR-TO-FIELD
030400             ADD 1 TO WS-VL-IX
030500         ELSE
030600             SET WS-NOT-IN-QUOTE TO TRUE
030700     ELSE
030800         SET WS-NOT-IN-QUOTE TO TRUE.
030900     .
031000
031100*----------------------------------------------------------------
031200 APPEND-CHAR-TO-FIELD.
031300     IF WS-CUR-LEN < 80
031400         ADD 1 TO WS-CUR-LEN
031500         MOVE WS-CH TO WS-CUR-FIELD (WS-CUR-LEN : 1)
031600         IF WS-CH NOT = SPACE
031700             MOVE WS-CUR-LEN TO WS-CUR-LAST-NONSPACE.
031800     .
031900
032000*----------------------------------------------------------------
032100 APPEND-NEXT-CHAR-TO-FIELD.
032200     IF WS-CUR-LEN < 80
032300         ADD 1 TO WS-CUR-LEN
032400         MOVE WS-NEXT-CH TO WS-CUR-FIELD (WS-CUR-LEN : 1)
032500         IF WS-NEXT-CH NOT = SPACE
032600             MOVE WS-CUR-LEN TO WS-CUR-LAST-NONSPACE.
032700     .
032800
032900*----------------------------------------------------------------
033000 FLUSH-CURRENT-FIELD.
033100     ADD 1 TO WS-FIELD-COUNT.
033200     IF WS-FIELD-COUNT <= 30
033300         IF WS-CUR-LAST-NONSPACE > 0
033400             MOVE WS-CUR-FIELD (1 : WS-CUR-LAST-NONSPACE)
033500                 TO WS-FIELD-ENTRY (WS-FIELD-COUNT)
033600         ELSE
033700             MOVE SPACES TO WS-FIELD-ENTRY (WS-FIELD-COUNT).
033800     MOVE SPACES TO WS-CUR-FIELD.
033900     MOVE ZERO TO WS-CUR-LEN.
034000     MOVE ZERO TO WS-CUR-LAST-NONSPACE.
034100     SET WS-NOT-IN-QUOTE TO TRUE.
034200     .
034300
034400*----------------------------------------------------------------
034500* FIXED COLUMN POSITIONS PER THE MARKETING SYSTEM'S EXPORT -
034600* FIELD 1=ID 12=PLATFORM 13=EMAIL 14=NAME 17=PHONE 22=COUNTRY.
034700*----------------------------------------------------------------
034800 MAP-POSITIONAL-FIELDS.
034900     MOVE WS-FIELD-ENTRY (1)  TO WS-MAP-VALUE.
035000     PERFORM RESOLVE-NULL-OR-EMPTY.
035100     MOVE WS-MAP-VALUE TO WS-RAW-ID.
035200     IF WS-MAP-UPPER-BYTE (1) IS UPPER-CASE-LETTERS
035300         DISPLAY "SQL-LEAD-PARSER - ROW " WS-ROW-NUMBER
035400             " LEAD ID STARTS WITH A LETTER, NOT A LEAD NUMBER".
035500
035600     MOVE WS-FIELD-ENTRY (12) TO WS-MAP-VALUE.
035700     PERFORM RESOLVE-NULL-OR-EMPTY.
035800     MOVE WS-MAP-VALUE TO WS-RAW-PLATFORM.
035900
036000     MOVE WS-FIELD-ENTRY (13) TO WS-MAP-VALUE.
036100     PERFORM RESOLVE-NULL-OR-EMPTY.
036200     MOVE WS-MAP-VALUE TO WS-RAW-EMAIL.
036300
036400     MOVE WS-FIELD-ENTRY (14) TO WS-MAP-VALUE.
036500     PERFORM RESOLVE-NULL-OR-EMPTY.
036600     MOVE WS-MAP-VALUE TO WS-RAW-NAME.
036700
036800     MOVE WS-FIELD-ENTRY (17) TO WS-MAP-VALUE.
036900     PERFORM RESOLVE-NULL-OR-EMPTY.
037000     MOVE WS-MAP-VALUE TO WS-RAW-PHONE.
037100
037200     MOVE WS-FIELD-ENTRY (22) TO WS-MAP-VALUE.
037300     PERFORM RESOLVE-NULL-OR-EMPTY.
037400     MOVE WS-MAP-VALUE TO WS-RAW-COUNTRY.
037500     .
037600
037700*----------------------------------------------------------------
037800 RESOLVE-NULL-OR-EMPTY.
037900     MOVE WS-MAP-VALUE TO WS-MAP-UPPER.
038000     INSPECT WS-MAP-UPPER
038100         CONVERTING "abcdefghijklmnopqrstuvwxyz"
038200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
038300     IF WS-MAP-UPPER = "NULL" OR WS-MAP-VALUE = SPACES
038400         MOVE SPACES TO WS-MAP-VALUE.
038500     .
038600
038700*----------------------------------------------------------------
038800 WRITE-WORK-RECORD.
038900     MOVE WS-ROW-NUMBER  TO WL-ROW-NUMBER.
039000     MOVE WS-RAW-ID       TO WL-LEAD-ID.
039100     MOVE WS-RAW-EMAIL    TO WL-LEAD-EMAIL.
039200     MOVE WS-RAW-NAME     TO WL-LEAD-NAME.
039300     MOVE WS-RAW-PHONE    TO WL-LEAD-PHONE-RAW.
039400     MOVE WS-RAW-COUNTRY  TO WL-LEAD-COUNTRY.
039500     MOVE WS-RAW-PLATFORM TO WL-LEAD-PLATFORM.
039600
039700     IF WL-LEAD-ID = SPACES
039800         MOVE "N" TO WL-LEAD-ID-PRESENT-SW
039900     ELSE
040000         MOVE "Y" TO WL-LEAD-ID-PRESENT-SW.
040100     IF WL-LEAD-EMAIL = SPACES
040200         MOVE "N" TO WL-LEAD-EMAIL-PRESENT-SW
040300     ELSE
040400         MOVE "Y" TO WL-LEAD-EMAIL-PRESENT-SW.
040500     IF WL-LEAD-NAME = SPACES
040600         MOVE "N" TO WL-LEAD-NAME-PRESENT-SW
040700     ELSE
040800         MOVE "Y" TO WL-LEAD-NAME-PRESENT-SW.
040900     IF WL-LEAD-COUNTRY = SPACES
041000         MOVE "N" TO WL-LEAD-COUNTRY-PRESENT-SW
041100     ELSE
041200         MOVE "Y" TO WL-LEAD-COUNTRY-PRESENT-SW.
041300     IF WL-LEAD-PLATFORM = SPACES
041400         MOVE "N" TO WL-LEAD-PLATFORM-PRESENT-SW
041500     ELSE
041600         MOVE "Y" TO WL-LEAD-PLATFORM-PRESENT-SW.
041700
041800     WRITE WORK-LEAD-RECORD.
041900     .
