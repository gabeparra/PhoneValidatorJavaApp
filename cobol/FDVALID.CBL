000100*================================================================
000200* FDVALID.CBL
000300*================================================================
000400* RECORD LAYOUT OF THE VALID-WORK-FILE - THE PORTED SYSTEM'S
000500* VALID-PHONE-RECORD.  ONE ROW PER LEAD WHOSE PHONE NUMBER PASSED
000600* THE STRUCTURAL VALIDITY CHECK IN PHONE-VALIDATOR.
000700*================================================================
000800* 1987-03-10 RJF  REQ 1123  ORIGINAL LAYOUT.
000900*================================================================
001000
001100 FD  VALID-WORK-FILE
001200     LABEL RECORDS ARE STANDARD.
001300
001400 01  VALID-WORK-RECORD.
001500     05  VW-ROW-NUMBER              PIC 9(06).
001600     05  VW-ID                      PIC X(20).
001700     05  VW-EMAIL                   PIC X(60).
001800     05  VW-NAME                    PIC X(60).
001900     05  VW-ORIGINAL-PHONE          PIC X(30).
002000     05  VW-E164-NUMBER             PIC X(20).
002100     05  VW-INTERNATIONAL-NUMBER    PIC X(30).
002200     05  VW-NATIONAL-NUMBER         PIC X(20).
002300     05  VW-COUNTRY-CALLING-CODE    PIC X(05).
002400     05  VW-REGION                  PIC X(10).
002500     05  VW-NUMBER-TYPE             PIC X(20).
002600     05  VW-PLATFORM                PIC X(20).
002700     05  FILLER                     PIC X(15).
