000100*================================================================
000200* LEAD-PHONE-VALIDATION-CSV.COB
000300*================================================================
000400
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. lead-phone-validation-csv.
000700 AUTHOR. R J FORTUNA.
000800 INSTALLATION. DATA PROCESSING DEPT.
000900 DATE-WRITTEN. MARCH 1987.
001000 DATE-COMPILED.
001100 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
001200*================================================================
001300* THIS IS THE NIGHTLY DRIVER FOR THE MARKETING-EXPORT CSV BUILD
001400* OF THE LEAD PHONE VALIDATION SUITE.  IT RUNS THE THREE STEPS
001500* OF THE BATCH IN SEQUENCE - CSV-LEAD-PARSER (READS THE NIGHTLY
001600* FACEBOOK LEADS CSV EXPORT AND WRITES LEAD-WORK-FILE),
001700* PHONE-VALIDATOR (VALIDATES EACH LEAD'S PHONE NUMBER AND
001800* SPLITS THE RESULT ACROSS THE VALID/INVALID/REGION WORK
001900* FILES), AND OUTPUT-GENERATOR (WRITES THE TWO CSV FILES AND
002000* THE NARRATIVE VALIDATION REPORT) - THEN DISPLAYS A ONE-LINE
002100* OPERATOR SUMMARY SO THE NIGHT-SHIFT CONSOLE LOG SHOWS THE
002200* RUN COMPLETED WITHOUT HAVING TO OPEN THE REPORT.
002300*================================================================
002400*                        CHANGE LOG
002500*----------------------------------------------------------------
002600* DATE-WRITTEN MAR-1987   RJF   REQ 1123  ORIGINAL PROGRAM.
002700* 1989-02-14   RJF   REQ 1512  ADDED START/END CONSOLE BANNERS
002800*              SO OPERATIONS CAN TIME THE RUN FROM THE JOB LOG.
002900* 1994-06-30   DKM   REQ 3010  ADDED UPSI-0 VERBOSE SWITCH FOR
003000*              OPERATOR-REQUESTED STEP-BY-STEP CONSOLE TRACE
003100*              DURING TROUBLESHOOTING RUNS.
003200* 1998-11-30   RJF   REQ 6014  YEAR 2000 REVIEW - RUN-DATE
003300*              DISPLAY NOW WINDOWS THE 2-DIGIT ACCEPT YEAR THE
003400*              SAME WAY WSDATE.CBL DOES.  ENTRY LOGGED PER
003500*              STANDARDS MEMO 98-14.
003600* 2001-03-05   CLB   REQ 7204  ORIGINAL PROGRAM - SPLIT OUT OF
003700*              LEAD-PHONE-VALIDATION.CBL SO THE MARKETING DEPT'S
003800*              CSV EXPORT COULD RUN AS ITS OWN JOB STEP WITHOUT
003900*              WAITING ON THE NIGHTLY SQL DUMP.
004000* 2004-09-17   PDQ   REQ 9410  RENAMED TO MATCH THE SQL BUILD'S
004100*              LEAD-PHONE-VALIDATION.CBL NAMING.
004200*----------------------------------------------------------------
004300
004400 ENVIRONMENT DIVISION.
004500     CONFIGURATION SECTION.
004600     SPECIAL-NAMES.
004700         UPSI-0 ON  STATUS IS WS-VERBOSE-SWITCH-ON
004800                OFF STATUS IS WS-VERBOSE-SWITCH-OFF.
004900         CLASS NUMERIC-DIGITS IS "0" THRU "9".
005000
005020 INPUT-OUTPUT SECTION.
005040 FILE-CONTROL.
005060     COPY "SLSUMRY.CBL".
005080
005100 DATA DIVISION.
005110     FILE SECTION.
005120         COPY "FDSUMRY.CBL".
005130
005200     WORKING-STORAGE SECTION.
005300
005400     01  WS-RUN-DATE                 PIC 9(06).
005500     01  FILLER REDEFINES WS-RUN-DATE.
005600         05  WS-RUN-YY                   PIC 99.
005700         05  WS-RUN-MM                   PIC 99.
005800         05  WS-RUN-DD                   PIC 99.
005900     77  WS-RUN-CCYY                 PIC 9(04).
006000     01  WS-RUN-TIME                 PIC 9(08).
006100     01  FILLER REDEFINES WS-RUN-TIME.
006200         05  WS-RUN-HH                   PIC 99.
006300         05  WS-RUN-MIN                  PIC 99.
006400         05  WS-RUN-SS                   PIC 99.
006500         05  FILLER                      PIC 99.
006600
006700     77  WS-STEP-COUNT                PIC 9(01) COMP.
006800     01  WS-BANNER-LINE                PIC X(60) VALUE SPACES.
006900     01  FILLER REDEFINES WS-BANNER-LINE.
007000         05  WS-BANNER-FIRST-HALF        PIC X(30).
007100         05  WS-BANNER-SECOND-HALF       PIC X(30).
007200
007220     01  WS-RS-SUCCESS-RATE          PIC 9(03)V9(02).
007230     01  FILLER REDEFINES WS-RS-SUCCESS-RATE.
007240         05  WS-RS-SUCCESS-RATE-INT      PIC 9(03).
007250         05  WS-RS-SUCCESS-RATE-DEC      PIC 9(02).
007260     01  WS-RS-INVALID-PCT           PIC 9(03)V9(02).
007270     01  FILLER REDEFINES WS-RS-INVALID-PCT.
007280         05  WS-RS-INVALID-PCT-INT       PIC 9(03).
007290         05  WS-RS-INVALID-PCT-DEC       PIC 9(02).
007295
007300 PROCEDURE DIVISION.
007400
007500 MAIN-LINE.
007600
007700     ACCEPT WS-RUN-DATE FROM DATE.
007800     ACCEPT WS-RUN-TIME FROM TIME.
007900
008000     IF WS-RUN-YY < 50
008100         COMPUTE WS-RUN-CCYY = 2000 + WS-RUN-YY
008200     ELSE
008300         COMPUTE WS-RUN-CCYY = 1900 + WS-RUN-YY.
008400
008500     IF WS-RUN-DATE IS NOT NUMERIC-DIGITS
008600         DISPLAY "LEAD-PHONE-VALIDATION - SYSTEM DATE NOT NUMERIC"
008700         DISPLAY "  CONTACT OPERATIONS BEFORE RERUNNING THIS JOB".
008800
008900     MOVE ALL "=" TO WS-BANNER-LINE.
009000     DISPLAY WS-BANNER-LINE.
009100     DISPLAY "LEAD-PHONE-VALIDATION - CSV BUILD - STARTING RUN".
009200     DISPLAY WS-BANNER-LINE.
009300
009400     MOVE 1 TO WS-STEP-COUNT.
009500     IF WS-VERBOSE-SWITCH-ON
009600         DISPLAY "STEP 1 OF 3 - CALLING CSV-LEAD-PARSER".
009700     CALL "csv-lead-parser".
009800
009900     MOVE 2 TO WS-STEP-COUNT.
010000     IF WS-VERBOSE-SWITCH-ON
010100         DISPLAY "STEP 2 OF 3 - CALLING PHONE-VALIDATOR".
010200     CALL "phone-validator".
010300
010400     MOVE 3 TO WS-STEP-COUNT.
010500     IF WS-VERBOSE-SWITCH-ON
010600         DISPLAY "STEP 3 OF 3 - CALLING OUTPUT-GENERATOR".
010700     CALL "output-generator".
010800
010900     PERFORM DISPLAY-FINAL-SUMMARY.
011000
011100     EXIT PROGRAM.
011200     STOP RUN.
011300
011400 DISPLAY-FINAL-SUMMARY.
011500
011510     OPEN INPUT RUN-SUMMARY-FILE.
011520     READ RUN-SUMMARY-FILE
011530         AT END CONTINUE.
011540     CLOSE RUN-SUMMARY-FILE.
011550     MOVE RS-SUCCESS-RATE TO WS-RS-SUCCESS-RATE.
011560     MOVE RS-INVALID-PCT  TO WS-RS-INVALID-PCT.
011570
011600     DISPLAY " ".
011700     DISPLAY WS-BANNER-LINE.
011800     DISPLAY "LEAD-PHONE-VALIDATION - CSV BUILD - RUN COMPLETE".
011900     DISPLAY "  RUN DATE ....... " WS-RUN-MM "/" WS-RUN-DD "/"
012000             WS-RUN-CCYY.
012100     DISPLAY "  RUN TIME ....... " WS-RUN-HH ":" WS-RUN-MIN ":"
012200             WS-RUN-SS.
012210     DISPLAY "  TOTAL PROCESSED  " RS-TOTAL-COUNT.
012220     DISPLAY "  VALID ..........  " RS-VALID-COUNT " ("
012230             WS-RS-SUCCESS-RATE-INT "." WS-RS-SUCCESS-RATE-DEC
012240             "%)".
012250     DISPLAY "  INVALID ........  " RS-INVALID-COUNT " ("
012260             WS-RS-INVALID-PCT-INT "." WS-RS-INVALID-PCT-DEC
012270             "%)".
012300     DISPLAY "  SEE VALRPT FOR THE VALIDATION REPORT, VALIDCSV".
012400     DISPLAY "  AND INVALCSV FOR THE VALID/INVALID PHONE LISTS.".
012500     DISPLAY WS-BANNER-LINE.
012600     DISPLAY " ".
