000100*================================================================
000200* SLINVAL.CBL
000300*================================================================
000400* FILE-CONTROL ENTRY FOR THE INVALID-WORK-FILE, WRITTEN BY
000500* PHONE-VALIDATOR AND READ BACK BY OUTPUT-GENERATOR.
000600*================================================================
000700* 1987-03-10 RJF  REQ 1123  ORIGINAL ENTRY.
000800*================================================================
000900
001000 SELECT INVALID-WORK-FILE
001100        ASSIGN TO "INVALWRK"
001200        ORGANIZATION IS SEQUENTIAL.
