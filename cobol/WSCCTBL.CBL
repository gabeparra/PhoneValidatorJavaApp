000100*================================================================
000200* WSCCTBL.CBL
000300*================================================================
000400* COUNTRY-NAME / CALLING-CODE / REGION REFERENCE TABLES USED BY
000500* THE LEAD PHONE VALIDATION SUITE.  THREE TABLES ARE CARRIED
000600* HERE, EACH BUILT AS A LITERAL-LOADED FILLER TABLE REDEFINED
000700* AS AN OCCURS ARRAY, IN THE SAME STYLE AS THE MONTH-NAME TABLE
000800* IN WSDATE.CBL:
000900*
001000*   WS-CC-NAME-TABLE   - COUNTRY NAME (UPPER, TRIMMED) TO CALLING
001100*                        CODE, FOR THE CountryCodeUtil LOOKUP.
001200*   WS-CC-CODE-TABLE   - THE DISTINCT CALLING CODES, CARRIED IN
001300*                        LONGEST-FIRST ORDER SO A SEQUENTIAL SCAN
001400*                        NATURALLY PREFERS THE MORE SPECIFIC CODE.
001500*   WS-CC-REGION-TABLE - CALLING CODE TO ISO REGION, FOR CODES
001600*                        THAT RESOLVE 1:1 TO A SINGLE COUNTRY.
001700*                        CODE 1 (NANP) IS DELIBERATELY ABSENT -
001800*                        IT SPANS SEVERAL REGIONS AND IS RESOLVED
001900*                        FROM THE CALLER'S COUNTRY HINT INSTEAD.
002000*================================================================
002100* 1987-03-10 RJF  REQ 1123  ORIGINAL TABLE BUILD.
002200* 2003-07-14 RJF  REQ 8802  ADDED GULF STATES BLOCK.
002300*================================================================
002400
002500 01  WS-CC-NAME-RAW-DATA.
002600     05  FILLER              PIC X(24) VALUE
002700         "ALGERIA             2133".
002800     05  FILLER              PIC X(24) VALUE
002900         "ARGENTINA           54 2".
003000     05  FILLER              PIC X(24) VALUE
003100         "AUSTRALIA           61 2".
003200     05  FILLER              PIC X(24) VALUE
003300         "AUSTRIA             43 2".
003400     05  FILLER              PIC X(24) VALUE
003500         "BANGLADESH          8803".
003600     05  FILLER              PIC X(24) VALUE
003700         "BELGIUM             32 2".
003800     05  FILLER              PIC X(24) VALUE
003900         "BOLIVIA             5913".
004000     05  FILLER              PIC X(24) VALUE
004100         "BRAZIL              55 2".
004200     05  FILLER              PIC X(24) VALUE
004300         "CANADA              1  1".
004400     05  FILLER              PIC X(24) VALUE
004500         "CHILE               56 2".
004600     05  FILLER              PIC X(24) VALUE
004700         "CHINA               86 2".
004800     05  FILLER              PIC X(24) VALUE
004900         "COLOMBIA            57 2".
005000     05  FILLER              PIC X(24) VALUE
005100         "COSTA RICA          5063".
005200     05  FILLER              PIC X(24) VALUE
005300         "CZECH REPUBLIC      4203".
005400     05  FILLER              PIC X(24) VALUE
005500         "DENMARK             45 2".
005600     05  FILLER              PIC X(24) VALUE
005700         "DOMINICAN REPUBLIC  1  1".
005800     05  FILLER              PIC X(24) VALUE
005900         "ECUADOR             5933".
006000     05  FILLER              PIC X(24) VALUE
006100         "EGYPT               20 2".
006200     05  FILLER              PIC X(24) VALUE
006300         "EL SALVADOR         5033".
006400     05  FILLER              PIC X(24) VALUE
006500         "FINLAND             3583".
006600     05  FILLER              PIC X(24) VALUE
006700         "FRANCE              33 2".
006800     05  FILLER              PIC X(24) VALUE
006900         "GERMANY             49 2".
007000     05  FILLER              PIC X(24) VALUE
007100         "GHANA               2333".
007200     05  FILLER              PIC X(24) VALUE
007300         "GREECE              30 2".
007400     05  FILLER              PIC X(24) VALUE
007500         "GUATEMALA           5023".
007600     05  FILLER              PIC X(24) VALUE
007700         "HONDURAS            5043".
007800     05  FILLER              PIC X(24) VALUE
007900         "HUNGARY             36 2".
008000     05  FILLER              PIC X(24) VALUE
008100         "INDIA               91 2".
008200     05  FILLER              PIC X(24) VALUE
008300         "INDONESIA           62 2".
008400     05  FILLER              PIC X(24) VALUE
008500         "IRAN                98 2".
008600     05  FILLER              PIC X(24) VALUE
008700         "IRAQ                9643".
008800     05  FILLER              PIC X(24) VALUE
008900         "IRELAND             3533".
009000     05  FILLER              PIC X(24) VALUE
009100         "ISRAEL              9723".
009200     05  FILLER              PIC X(24) VALUE
009300         "ITALY               39 2".
009400     05  FILLER              PIC X(24) VALUE
009500         "JAPAN               81 2".
009600     05  FILLER              PIC X(24) VALUE
009700         "JORDAN              9623".
009800     05  FILLER              PIC X(24) VALUE
009900         "KENYA               2543".
010000     05  FILLER              PIC X(24) VALUE
010100         "KUWAIT              9653".
010200     05  FILLER              PIC X(24) VALUE
010300         "LEBANON             9613".
010400     05  FILLER              PIC X(24) VALUE
010500         "MALAYSIA            60 2".
010600     05  FILLER              PIC X(24) VALUE
010700         "MEXICO              52 2".
010800     05  FILLER              PIC X(24) VALUE
010900         "MOROCCO             2123".
011000     05  FILLER              PIC X(24) VALUE
011100         "MYANMAR             95 2".
011200     05  FILLER              PIC X(24) VALUE
011300         "NEPAL               9773".
011400     05  FILLER              PIC X(24) VALUE
011500         "NETHERLANDS         31 2".
011600     05  FILLER              PIC X(24) VALUE
011700         "NEW ZEALAND         64 2".
011800     05  FILLER              PIC X(24) VALUE
011900         "NICARAGUA           5053".
012000     05  FILLER              PIC X(24) VALUE
012100         "NIGERIA             2343".
012200     05  FILLER              PIC X(24) VALUE
012300         "NORWAY              47 2".
012400     05  FILLER              PIC X(24) VALUE
012500         "OMAN                9683".
012600     05  FILLER              PIC X(24) VALUE
012700         "PAKISTAN            92 2".
012800     05  FILLER              PIC X(24) VALUE
012900         "PANAMA              5073".
013000     05  FILLER              PIC X(24) VALUE
013100         "PARAGUAY            5953".
013200     05  FILLER              PIC X(24) VALUE
013300         "PERU                51 2".
013400     05  FILLER              PIC X(24) VALUE
013500         "PHILIPPINES         63 2".
013600     05  FILLER              PIC X(24) VALUE
013700         "POLAND              48 2".
013800     05  FILLER              PIC X(24) VALUE
013900         "PORTUGAL            3513".
014000     05  FILLER              PIC X(24) VALUE
014100         "PUERTO RICO         1  1".
014200     05  FILLER              PIC X(24) VALUE
014300         "QATAR               9743".
014400     05  FILLER              PIC X(24) VALUE
014500         "RUSSIA              7  1".
014600     05  FILLER              PIC X(24) VALUE
014700         "SAUDI ARABIA        9663".
014800     05  FILLER              PIC X(24) VALUE
014900         "SINGAPORE           65 2".
015000     05  FILLER              PIC X(24) VALUE
015100         "SOUTH AFRICA        27 2".
015200     05  FILLER              PIC X(24) VALUE
015300         "SOUTH KOREA         82 2".
015400     05  FILLER              PIC X(24) VALUE
015500         "SPAIN               34 2".
015600     05  FILLER              PIC X(24) VALUE
015700         "SRI LANKA           94 2".
015800     05  FILLER              PIC X(24) VALUE
015900         "SWEDEN              46 2".
016000     05  FILLER              PIC X(24) VALUE
016100         "SWITZERLAND         41 2".
016200     05  FILLER              PIC X(24) VALUE
016300         "THAILAND            66 2".
016400     05  FILLER              PIC X(24) VALUE
016500         "TUNISIA             2163".
016600     05  FILLER              PIC X(24) VALUE
016700         "TURKEY              90 2".
016800     05  FILLER              PIC X(24) VALUE
016900         "UAE                 9713".
017000     05  FILLER              PIC X(24) VALUE
017100         "UK                  44 2".
017200     05  FILLER              PIC X(24) VALUE
017300         "UNITED ARAB EMIRATES9713".
017400     05  FILLER              PIC X(24) VALUE
017500         "UNITED KINGDOM      44 2".
017600     05  FILLER              PIC X(24) VALUE
017700         "UNITED STATES       1  1".
017800     05  FILLER              PIC X(24) VALUE
017900         "URUGUAY             5983".
018000     05  FILLER              PIC X(24) VALUE
018100         "US                  1  1".
018200     05  FILLER              PIC X(24) VALUE
018300         "USA                 1  1".
018400     05  FILLER              PIC X(24) VALUE
018500         "VENEZUELA           58 2".
018600     05  FILLER              PIC X(24) VALUE
018700         "VIETNAM             84 2".
018800
018900 01  WS-CC-NAME-TABLE REDEFINES WS-CC-NAME-RAW-DATA.
019000     05  WS-CC-NAME-ENTRY    OCCURS 81 TIMES.
019100         10  WS-CC-NAME          PIC X(20).
019200         10  WS-CC-NAME-CODE     PIC X(03).
019300         10  WS-CC-NAME-CODE-LEN PIC 9(01).
019400
019500 01  WS-CC-CODE-RAW-DATA.
019600     05  FILLER              PIC X(04) VALUE "2123".
019700     05  FILLER              PIC X(04) VALUE "2133".
019800     05  FILLER              PIC X(04) VALUE "2163".
019900     05  FILLER              PIC X(04) VALUE "2333".
020000     05  FILLER              PIC X(04) VALUE "2343".
020100     05  FILLER              PIC X(04) VALUE "2543".
020200     05  FILLER              PIC X(04) VALUE "3513".
020300     05  FILLER              PIC X(04) VALUE "3533".
020400     05  FILLER              PIC X(04) VALUE "3583".
020500     05  FILLER              PIC X(04) VALUE "4203".
020600     05  FILLER              PIC X(04) VALUE "5023".
020700     05  FILLER              PIC X(04) VALUE "5033".
020800     05  FILLER              PIC X(04) VALUE "5043".
020900     05  FILLER              PIC X(04) VALUE "5053".
021000     05  FILLER              PIC X(04) VALUE "5063".
021100     05  FILLER              PIC X(04) VALUE "5073".
021200     05  FILLER              PIC X(04) VALUE "5913".
021300     05  FILLER              PIC X(04) VALUE "5933".
021400     05  FILLER              PIC X(04) VALUE "5953".
021500     05  FILLER              PIC X(04) VALUE "5983".
021600     05  FILLER              PIC X(04) VALUE "8803".
021700     05  FILLER              PIC X(04) VALUE "9613".
021800     05  FILLER              PIC X(04) VALUE "9623".
021900     05  FILLER              PIC X(04) VALUE "9643".
022000     05  FILLER              PIC X(04) VALUE "9653".
022100     05  FILLER              PIC X(04) VALUE "9663".
022200     05  FILLER              PIC X(04) VALUE "9683".
022300     05  FILLER              PIC X(04) VALUE "9713".
022400     05  FILLER              PIC X(04) VALUE "9723".
022500     05  FILLER              PIC X(04) VALUE "9743".
022600     05  FILLER              PIC X(04) VALUE "9773".
022700     05  FILLER              PIC X(04) VALUE "20 2".
022800     05  FILLER              PIC X(04) VALUE "27 2".
022900     05  FILLER              PIC X(04) VALUE "30 2".
023000     05  FILLER              PIC X(04) VALUE "31 2".
023100     05  FILLER              PIC X(04) VALUE "32 2".
023200     05  FILLER              PIC X(04) VALUE "33 2".
023300     05  FILLER              PIC X(04) VALUE "34 2".
023400     05  FILLER              PIC X(04) VALUE "36 2".
023500     05  FILLER              PIC X(04) VALUE "39 2".
023600     05  FILLER              PIC X(04) VALUE "41 2".
023700     05  FILLER              PIC X(04) VALUE "43 2".
023800     05  FILLER              PIC X(04) VALUE "44 2".
023900     05  FILLER              PIC X(04) VALUE "45 2".
024000     05  FILLER              PIC X(04) VALUE "46 2".
024100     05  FILLER              PIC X(04) VALUE "47 2".
024200     05  FILLER              PIC X(04) VALUE "48 2".
024300     05  FILLER              PIC X(04) VALUE "49 2".
024400     05  FILLER              PIC X(04) VALUE "51 2".
024500     05  FILLER              PIC X(04) VALUE "52 2".
024600     05  FILLER              PIC X(04) VALUE "54 2".
024700     05  FILLER              PIC X(04) VALUE "55 2".
024800     05  FILLER              PIC X(04) VALUE "56 2".
024900     05  FILLER              PIC X(04) VALUE "57 2".
025000     05  FILLER              PIC X(04) VALUE "58 2".
025100     05  FILLER              PIC X(04) VALUE "60 2".
025200     05  FILLER              PIC X(04) VALUE "61 2".
025300     05  FILLER              PIC X(04) VALUE "62 2".
025400     05  FILLER              PIC X(04) VALUE "63 2".
025500     05  FILLER              PIC X(04) VALUE "64 2".
025600     05  FILLER              PIC X(04) VALUE "65 2".
025700     05  FILLER              PIC X(04) VALUE "66 2".
025800     05  FILLER              PIC X(04) VALUE "81 2".
025900     05  FILLER              PIC X(04) VALUE "82 2".
026000     05  FILLER              PIC X(04) VALUE "84 2".
026100     05  FILLER              PIC X(04) VALUE "86 2".
026200     05  FILLER              PIC X(04) VALUE "90 2".
026300     05  FILLER              PIC X(04) VALUE "91 2".
026400     05  FILLER              PIC X(04) VALUE "92 2".
026500     05  FILLER              PIC X(04) VALUE "94 2".
026600     05  FILLER              PIC X(04) VALUE "95 2".
026700     05  FILLER              PIC X(04) VALUE "98 2".
026800     05  FILLER              PIC X(04) VALUE "1  1".
026900     05  FILLER              PIC X(04) VALUE "7  1".
027000
027100 01  WS-CC-CODE-TABLE REDEFINES WS-CC-CODE-RAW-DATA.
027200     05  WS-CC-CODE-ENTRY    OCCURS 74 TIMES.
027300         10  WS-CC-CODE          PIC X(03).
027400         10  WS-CC-CODE-LEN      PIC 9(01).
027500
027600 01  WS-CC-REGION-RAW-DATA.
027700     05  FILLER              PIC X(05) VALUE "212MA".
027800     05  FILLER              PIC X(05) VALUE "213DZ".
027900     05  FILLER              PIC X(05) VALUE "216TN".
028000     05  FILLER              PIC X(05) VALUE "233GH".
028100     05  FILLER              PIC X(05) VALUE "234NG".
028200     05  FILLER              PIC X(05) VALUE "254KE".
028300     05  FILLER              PIC X(05) VALUE "351PT".
028400     05  FILLER              PIC X(05) VALUE "353IE".
028500     05  FILLER              PIC X(05) VALUE "358FI".
028600     05  FILLER              PIC X(05) VALUE "420CZ".
028700     05  FILLER              PIC X(05) VALUE "502GT".
028800     05  FILLER              PIC X(05) VALUE "503SV".
028900     05  FILLER              PIC X(05) VALUE "504HN".
029000     05  FILLER              PIC X(05) VALUE "505NI".
029100     05  FILLER              PIC X(05) VALUE "506CR".
029200     05  FILLER              PIC X(05) VALUE "507PA".
029300     05  FILLER              PIC X(05) VALUE "591BO".
029400     05  FILLER              PIC X(05) VALUE "593EC".
029500     05  FILLER              PIC X(05) VALUE "595PY".
029600     05  FILLER              PIC X(05) VALUE "598UY".
029700     05  FILLER              PIC X(05) VALUE "880BD".
029800     05  FILLER              PIC X(05) VALUE "961LB".
029900     05  FILLER              PIC X(05) VALUE "962JO".
030000     05  FILLER              PIC X(05) VALUE "964IQ".
030100     05  FILLER              PIC X(05) VALUE "965KW".
030200     05  FILLER              PIC X(05) VALUE "966SA".
030300     05  FILLER              PIC X(05) VALUE "968OM".
030400     05  FILLER              PIC X(05) VALUE "971AE".
030500     05  FILLER              PIC X(05) VALUE "972IL".
030600     05  FILLER              PIC X(05) VALUE "974QA".
030700     05  FILLER              PIC X(05) VALUE "977NP".
030800     05  FILLER              PIC X(05) VALUE "20 EG".
030900     05  FILLER              PIC X(05) VALUE "27 ZA".
031000     05  FILLER              PIC X(05) VALUE "30 GR".
031100     05  FILLER              PIC X(05) VALUE "31 NL".
031200     05  FILLER              PIC X(05) VALUE "32 BE".
031300     05  FILLER              PIC X(05) VALUE "33 FR".
031400     05  FILLER              PIC X(05) VALUE "34 ES".
031500     05  FILLER              PIC X(05) VALUE "36 HU".
031600     05  FILLER              PIC X(05) VALUE "39 IT".
031700     05  FILLER              PIC X(05) VALUE "41 CH".
031800     05  FILLER              PIC X(05) VALUE "43 AT".
031900     05  FILLER              PIC X(05) VALUE "44 GB".
032000     05  FILLER              PIC X(05) VALUE "45 DK".
032100     05  FILLER              PIC X(05) VALUE "46 SE".
032200     05  FILLER              PIC X(05) VALUE "47 NO".
032300     05  FILLER              PIC X(05) VALUE "48 PL".
032400     05  FILLER              PIC X(05) VALUE "49 DE".
032500     05  FILLER              PIC X(05) VALUE "51 PE".
032600     05  FILLER              PIC X(05) VALUE "52 MX".
032700     05  FILLER              PIC X(05) VALUE "54 AR".
032800     05  FILLER              PIC X(05) VALUE "55 BR".
032900     05  FILLER              PIC X(05) VALUE "56 CL".
033000     05  FILLER              PIC X(05) VALUE "57 CO".
033100     05  FILLER              PIC X(05) VALUE "58 VE".
033200     05  FILLER              PIC X(05) VALUE "60 MY".
033300     05  FILLER              PIC X(05) VALUE "61 AU".
033400     05  FILLER              PIC X(05) VALUE "62 ID".
033500     05  FILLER              PIC X(05) VALUE "63 PH".
033600     05  FILLER              PIC X(05) VALUE "64 NZ".
033700     05  FILLER              PIC X(05) VALUE "65 SG".
033800     05  FILLER              PIC X(05) VALUE "66 TH".
033900     05  FILLER              PIC X(05) VALUE "81 JP".
034000     05  FILLER              PIC X(05) VALUE "82 KR".
034100     05  FILLER              PIC X(05) VALUE "84 VN".
034200     05  FILLER              PIC X(05) VALUE "86 CN".
034300     05  FILLER              PIC X(05) VALUE "90 TR".
034400     05  FILLER              PIC X(05) VALUE "91 IN".
034500     05  FILLER              PIC X(05) VALUE "92 PK".
034600     05  FILLER              PIC X(05) VALUE "94 LK".
034700     05  FILLER              PIC X(05) VALUE "95 MM".
034800     05  FILLER              PIC X(05) VALUE "98 IR".
034900     05  FILLER              PIC X(05) VALUE "7  RU".
035000
035100 01  WS-CC-REGION-TABLE REDEFINES WS-CC-REGION-RAW-DATA.
035200     05  WS-CC-REGION-ENTRY  OCCURS 73 TIMES.
035300         10  WS-CC-REGION-CODE   PIC X(03).
035400         10  WS-CC-REGION-VALUE  PIC X(02).
035500
035600*----------------------------------------------------------------
035700* REGION-HINT TABLE - COUNTRY NAME EXACT CASE, USED ONLY WHEN
035800* THE RAW PHONE NUMBER DID NOT ALREADY CARRY A + PREFIX.
035900*----------------------------------------------------------------
036000 01  WS-HINT-RAW-DATA.
036100     05  FILLER              PIC X(22) VALUE
036200         "Brazil              BR".
036300     05  FILLER              PIC X(22) VALUE
036400         "Colombia            CO".
036500     05  FILLER              PIC X(22) VALUE
036600         "Costa Rica          CR".
036700     05  FILLER              PIC X(22) VALUE
036800         "Mexico              MX".
036900     05  FILLER              PIC X(22) VALUE
037000         "United States       US".
037100     05  FILLER              PIC X(22) VALUE
037200         "Spain               ES".
037300
037400 01  WS-HINT-TABLE REDEFINES WS-HINT-RAW-DATA.
037500     05  WS-HINT-ENTRY       OCCURS 6 TIMES.
037600         10  WS-HINT-NAME        PIC X(20).
037700         10  WS-HINT-REGION      PIC X(02).
037800
037900 01  WS-CC-SUBSCRIPT         PIC 9(02) COMP.
038000 01  WS-HINT-SUBSCRIPT       PIC 9(02) COMP.
038100
038200*----------------------------------------------------------------
038300* SCRATCH FIELDS FOR THE PLCCUTIL.CBL SUBROUTINES.
038400*----------------------------------------------------------------
038500 01  WS-CCU-NAME-KEY         PIC X(20).
038600 01  WS-CCU-DIGITS           PIC X(20).
038700 01  WS-CCU-DIGITS-LEN       PIC 9(02) COMP.
038800 01  WS-CCU-FOUND-CODE       PIC X(03).
038900 01  WS-CCU-FOUND-CODE-LEN   PIC 9(01) COMP.
039000 01  WS-CCU-FOUND-SW         PIC X.
039100     88  WS-CCU-CODE-FOUND       VALUE "Y".
039200 01  WS-CCU-HAS-CC-SW        PIC X.
039300     88  WS-CCU-HAS-COUNTRY-CODE VALUE "Y".
039400 01  WS-CCU-INPUT-NUMBER     PIC X(30).
039500 01  WS-CCU-PREPARED-NUMBER  PIC X(31).
039600 01  WS-CCU-REGION-FOUND-SW  PIC X.
039700     88  WS-CCU-REGION-FOUND     VALUE "Y".
039800 01  WS-CCU-REGION-RESULT    PIC X(02).
