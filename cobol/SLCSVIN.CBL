000100*================================================================
000200* SLCSVIN.CBL
000300*================================================================
000400* FILE-CONTROL ENTRY FOR THE RAW CSV LEAD-EXPORT INPUT FILE READ
000500* BY CSV-LEAD-PARSER.
000600*================================================================
000700* 1996-09-18 RJF  REQ 3390  ORIGINAL ENTRY.
000800*================================================================
000900
001000 SELECT LEAD-CSV-FILE
001100        ASSIGN TO "LEADCSV"
001200        ORGANIZATION IS LINE SEQUENTIAL.
