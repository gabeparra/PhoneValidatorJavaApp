000100*================================================================
000200* FDCSVIN.CBL
000300*================================================================
000400* RECORD LAYOUT FOR THE RAW CSV LEAD-EXPORT INPUT FILE.  A
000500* "RECORD" HERE IS ONE PHYSICAL LINE - CSV-LEAD-PARSER RE-JOINS
000600* LINES THAT FALL INSIDE A QUOTED, EMBEDDED-NEWLINE FIELD.
000700*================================================================
000800* 1996-09-18 RJF  REQ 3390  ORIGINAL LAYOUT.
000900*================================================================
001000
001100 FD  LEAD-CSV-FILE
001200     LABEL RECORDS ARE OMITTED.
001300
001400 01  CSV-INPUT-LINE                  PIC X(200).
