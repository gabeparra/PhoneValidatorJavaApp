000100*================================================================
000200* FDSUMRY.CBL
000300*================================================================
000400* RECORD LAYOUT OF THE RUN-SUMMARY-FILE - THE PORTED SYSTEM'S
000500* SUMMARY-TOTALS.  ONE RECORD, WRITTEN BY OUTPUT-GENERATOR AFTER
000600* IT COMPUTES THE VALRPT SUMMARY SECTION, READ BACK BY THE
000700* BATCH DRIVER FOR THE END-OF-JOB CONSOLE SUMMARY.
000800*================================================================
000900* 2004-09-17 PDQ  REQ 9410  ORIGINAL LAYOUT.
001000*================================================================
001100
001200 FD  RUN-SUMMARY-FILE
001300     LABEL RECORDS ARE STANDARD.
001400
001500 01  RUN-SUMMARY-RECORD.
001600     05  RS-TOTAL-COUNT             PIC 9(06).
001700     05  RS-VALID-COUNT             PIC 9(06).
001800     05  RS-INVALID-COUNT           PIC 9(06).
001900     05  RS-SUCCESS-RATE            PIC 9(03)V9(02).
002000     05  RS-INVALID-PCT             PIC 9(03)V9(02).
002100     05  FILLER                     PIC X(15).
