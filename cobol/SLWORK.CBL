000100*================================================================
000200* SLWORK.CBL
000300*================================================================
000400* FILE-CONTROL ENTRY FOR THE LEAD-WORK-FILE, THE INTERMEDIATE
000500* FILE WRITTEN BY EITHER LEAD PARSER AND READ BY PHONE-VALIDATOR.
000600*================================================================
000700* 1987-03-10 RJF  REQ 1123  ORIGINAL ENTRY.
000800*================================================================
000900
001000 SELECT LEAD-WORK-FILE
001100        ASSIGN TO "LEADWORK"
001200        ORGANIZATION IS SEQUENTIAL.
