000100*================================================================
000200* FDWORK.CBL
000300*================================================================
000400* RECORD LAYOUT OF THE LEAD-WORK-FILE - THE PORTED SYSTEM'S
000500* INPUT-LEAD-RECORD.  A LEAD PARSER (SQL OR CSV) WRITES ONE
000600* ROW PER RECOGNIZED LEAD; PHONE-VALIDATOR READS THEM BACK IN
000700* THE SAME ORDER THEY WERE WRITTEN.  THE -PRESENT SWITCHES CARRY
000800* FORWARD WHETHER A FIELD WAS ABSENT ON THE SOURCE SIDE, SINCE
000900* SPACES ALONE CANNOT TELL "BLANK" FROM "NEVER SUPPLIED".
001000*================================================================
001100* 1987-03-10 RJF  REQ 1123  ORIGINAL LAYOUT.
001200* 1996-09-18 RJF  REQ 3390  ADDED -PRESENT SWITCHES FOR CSV BUILD.
001300*================================================================
001400
001500 FD  LEAD-WORK-FILE
001600     LABEL RECORDS ARE STANDARD.
001700
001800 01  WORK-LEAD-RECORD.
001900     05  WL-ROW-NUMBER              PIC 9(06).
002000     05  WL-LEAD-ID                 PIC X(20).
002100     05  WL-LEAD-ID-PRESENT-SW      PIC X(01).
002200         88  WL-ID-IS-PRESENT           VALUE "Y".
002300     05  WL-LEAD-EMAIL              PIC X(60).
002400     05  WL-LEAD-EMAIL-PRESENT-SW   PIC X(01).
002500         88  WL-EMAIL-IS-PRESENT        VALUE "Y".
002600     05  WL-LEAD-NAME               PIC X(60).
002700     05  WL-LEAD-NAME-PRESENT-SW    PIC X(01).
002800         88  WL-NAME-IS-PRESENT         VALUE "Y".
002900     05  WL-LEAD-PHONE-RAW          PIC X(30).
003000     05  WL-LEAD-COUNTRY            PIC X(30).
003100     05  WL-LEAD-COUNTRY-PRESENT-SW PIC X(01).
003200         88  WL-COUNTRY-IS-PRESENT      VALUE "Y".
003300     05  WL-LEAD-PLATFORM           PIC X(20).
003400     05  WL-LEAD-PLATFORM-PRESENT-SW PIC X(01).
003500         88  WL-PLATFORM-IS-PRESENT     VALUE "Y".
003600     05  FILLER                     PIC X(14).
