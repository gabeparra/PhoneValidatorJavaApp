000100*================================================================
000200* CSV-LEAD-PARSER.COB
000300*================================================================
000400
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. csv-lead-parser.
000700 AUTHOR. R J FORTUNA.
000800 INSTALLATION. DATA PROCESSING DEPT.
000900 DATE-WRITTEN. SEPTEMBER 1996.
001000 DATE-COMPILED.
001100 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
001200*================================================================
001300* READS THE CSV EXPORT OF THE MARKETING SYSTEM'S LEAD LIST AND
001400* WRITES ONE LEAD-WORK-FILE RECORD PER RECOGNIZED DATA ROW.  THE
001500* HEADER ROW IS SCANNED ONCE TO FIND WHICH COLUMN HOLDS EACH
001600* FIELD WE CARE ABOUT - MARKETING REORDERS AND RENAMES COLUMNS
001700* FROM ONE EXPORT TO THE NEXT, SO WE CANNOT ASSUME FIXED
001800* POSITIONS THE WAY sql-lead-parser DOES.  A QUOTED FIELD MAY
001900* SPAN MORE THAN ONE PHYSICAL LINE WHEN IT CARRIES AN EMBEDDED
002000* LINE BREAK - THOSE CONTINUATION LINES ARE JOINED BACK TOGETHER
002100* BEFORE THE ROW IS TOKENIZED.
002200*================================================================
002300*                        CHANGE LOG
002400*----------------------------------------------------------------
002500* DATE-WRITTEN SEP-1996   RJF   REQ 3390  ORIGINAL PROGRAM.
002600* 1998-11-30   RJF   REQ 6014  YEAR 2000 REVIEW - PROGRAM CARRIES
002700*              NO DATE FIELDS OF ITS OWN, NO CHANGE REQUIRED.
002800*              ENTRY LOGGED PER STANDARDS MEMO 98-14.
002900* 2003-07-14   RJF   REQ 8802  "PHONE_NUMBER" ADDED AS A SECOND
003000*              ACCEPTABLE SPELLING OF THE PHONE COLUMN HEADING.
003100*----------------------------------------------------------------
003200
003300 ENVIRONMENT DIVISION.
003400     CONFIGURATION SECTION.
003500     SPECIAL-NAMES.
003600         CLASS LOWER-CASE-LETTERS IS "a" THRU "z".
003700
003800     INPUT-OUTPUT SECTION.
003900     FILE-CONTROL.
004000
004100         COPY "SLCSVIN.CBL".
004200         COPY "SLWORK.CBL".
004300
004400 DATA DIVISION.
004500     FILE SECTION.
004600
004700         COPY "FDCSVIN.CBL".
004800         COPY "FDWORK.CBL".
004900
005000     WORKING-STORAGE SECTION.
005100
005200         77  W-END-OF-FILE           PIC X VALUE "N".
005300             88  END-OF-FILE             VALUE "Y".
005400
005500         77  WS-ROW-NUMBER           PIC 9(06) COMP.
005600
005700*        ONE LOGICAL CSV RECORD, WHICH MAY BE JOINED FROM SEVERAL
005800*        PHYSICAL LINES WHEN A QUOTED FIELD CARRIES AN EMBEDDED
005900*        LINE BREAK - SEE READ-LOGICAL-CSV-RECORD.
006000         01  WS-LOGICAL-LINE         PIC X(200).
006100         01  FILLER REDEFINES WS-LOGICAL-LINE.
006200             05  WS-LOGICAL-BYTE         PIC X OCCURS 200 TIMES.
006300         77  WS-LOGICAL-LEN          PIC 9(03) COMP.
006400         77  WS-QUOTE-CT             PIC 9(03) COMP.
006500         77  WS-QUOTE-PARITY-SW      PIC X.
006600             88  WS-QUOTE-CT-EVEN        VALUE "Y".
006700             88  WS-QUOTE-CT-ODD         VALUE "N".
006800
006900         77  WS-SCAN-IX              PIC 9(03) COMP.
007000         77  WS-APPEND-IX            PIC 9(03) COMP.
007100
007200         77  WS-IN-QUOTE-SW          PIC X.
007300             88  WS-IN-QUOTE             VALUE "Y".
007400             88  WS-NOT-IN-QUOTE         VALUE "N".
007500
007600         77  WS-CH                   PIC X.
007700         77  WS-NEXT-CH              PIC X.
007800
007900         77  WS-CUR-FIELD            PIC X(80).
008000         77  WS-CUR-LEN              PIC 9(02) COMP.
008100         77  WS-CUR-LAST-NONSPACE    PIC 9(02) COMP.
008200
008300         77  WS-FIELD-COUNT          PIC 9(02) COMP.
008400         01  WS-FIELD-TABLE.
008500             05  WS-FIELD-ENTRY OCCURS 40 TIMES PIC X(80).
008600             05  FILLER                  PIC X(01).
008700
008800*        HEADER-TO-COLUMN ROLE MAP - ZERO MEANS ROLE NOT FOUND.
008900         01  WS-ROLE-MAP.
009000             05  WS-COL-ID               PIC 9(02) COMP VALUE 0.
009100             05  WS-COL-EMAIL            PIC 9(02) COMP VALUE 0.
009200             05  WS-COL-FIRST-NAME       PIC 9(02) COMP VALUE 0.
009300             05  WS-COL-LAST-NAME        PIC 9(02) COMP VALUE 0.
009400             05  WS-COL-PHONE            PIC 9(02) COMP VALUE 0.
009500             05  WS-COL-COUNTRY          PIC 9(02) COMP VALUE 0.
009600             05  WS-COL-PLATFORM         PIC 9(02) COMP VALUE 0.
009700         01  FILLER REDEFINES WS-ROLE-MAP.
009800             05  WS-ROLE-SLOT OCCURS 7 TIMES PIC 9(02) COMP.
009900
010000         77  WS-ANY-ROLE-SW          PIC X.
010100             88  WS-ANY-ROLE-FOUND       VALUE "Y".
010200             88  WS-NO-ROLE-FOUND        VALUE "N".
010300
010400         01  WS-HDR-CELL             PIC X(80).
010500         01  FILLER REDEFINES WS-HDR-CELL.
010600             05  WS-HDR-CELL-FIRST-HALF  PIC X(40).
010700             05  WS-HDR-CELL-SECOND-HALF PIC X(40).
010800         77  WS-HDR-LEN              PIC 9(02) COMP.
010900
011000*        GENERIC SUBSTRING-SEARCH WORK AREA, USED BY
011100*        CELL-CONTAINS AND HEADER-ROLE MATCHING.
011200         77  WS-CS-NEEDLE            PIC X(20).
011300         77  WS-CS-NEEDLE-LEN        PIC 9(02) COMP.
011400         77  WS-CS-LAST-START        PIC 9(02) COMP.
011500         77  WS-CS-FOUND-SW          PIC X.
011600             88  WS-CS-FOUND             VALUE "Y".
011700             88  WS-CS-NOT-FOUND         VALUE "N".
011800
011900         77  WS-MAP-VALUE            PIC X(80).
012000         77  WS-MAP-UPPER            PIC X(80).
012100
012200         77  WS-RAW-ID               PIC X(80).
012300         77  WS-RAW-EMAIL            PIC X(80).
012400         77  WS-RAW-FIRST            PIC X(80).
012500         77  WS-RAW-LAST             PIC X(80).
012600         77  WS-RAW-NAME             PIC X(80).
012700         77  WS-RAW-PHONE            PIC X(80).
012800         77  WS-RAW-COUNTRY          PIC X(80).
012900         77  WS-RAW-PLATFORM         PIC X(80).
013000
013100 PROCEDURE DIVISION.
013200
013300 MAIN-LINE.
013400     OPEN INPUT LEAD-CSV-FILE.
013500     OPEN OUTPUT LEAD-WORK-FILE.
013600
013700     MOVE ZERO TO WS-ROW-NUMBER.
013800     MOVE "N" TO W-END-OF-FILE.
013900     SET WS-NO-ROLE-FOUND TO TRUE.
014000
014100     PERFORM READ-LOGICAL-CSV-RECORD.
014200     IF NOT END-OF-FILE
014300         PERFORM PROCESS-HEADER-ROW.
014400
014500     IF WS-ANY-ROLE-FOUND
014600         PERFORM READ-LOGICAL-CSV-RECORD
014700         PERFORM PROCESS-ONE-DATA-ROW THRU
014800                 PROCESS-ONE-DATA-ROW-EXIT
014900             UNTIL END-OF-FILE
015000     ELSE
015100         DISPLAY "CSV-LEAD-PARSER - NO RECOGNIZED HEADER COLUMNS "
015200             "FOUND, NO LEAD RECORDS EXTRACTED".
015300
015400     CLOSE LEAD-CSV-FILE.
015500     CLOSE LEAD-WORK-FILE.
015600
015700     EXIT PROGRAM.
015800     STOP RUN.
015900
016000*----------------------------------------------------------------
016100* READS ONE LOGICAL CSV RECORD, RE-JOINING CONTINUATION LINES
016200* WHEN THE QUOTE COUNT ON THE LINE SO FAR IS ODD (I.E. A QUOTED
016300* FIELD IS STILL OPEN AND CARRIES AN EMBEDDED LINE BREAK).
016400*----------------------------------------------------------------
016500 READ-LOGICAL-CSV-RECORD.
016600     MOVE SPACES TO WS-LOGICAL-LINE.
016700     READ LEAD-CSV-FILE
016800         AT END
016900             MOVE "Y" TO W-END-OF-FILE.
017000     IF NOT END-OF-FILE
017100         MOVE CSV-INPUT-LINE TO WS-LOGICAL-LINE
017200         PERFORM COMPUTE-LOGICAL-LEN
017300         PERFORM COUNT-QUOTES-IN-LOGICAL-LINE
017400         PERFORM TEST-QUOTE-PARITY
017500         PERFORM READ-AND-APPEND-NEXT-LINE
017600             UNTIL WS-QUOTE-CT-EVEN OR END-OF-FILE.
017700     .
017800
017900*----------------------------------------------------------------
018000 COMPUTE-LOGICAL-LEN.
018100     MOVE 200 TO WS-LOGICAL-LEN.
018200     PERFORM SHRINK-LOGICAL-LEN
018300         VARYING WS-LOGICAL-LEN FROM 200 BY -1
018400         UNTIL WS-LOGICAL-LEN = 0
018500         OR WS-LOGICAL-BYTE (WS-LOGICAL-LEN) NOT = SPACE.
018600     .
018700 SHRINK-LOGICAL-LEN.
018800     CONTINUE.
018900
019000*----------------------------------------------------------------
019100 COUNT-QUOTES-IN-LOGICAL-LINE.
019200     MOVE ZERO TO WS-QUOTE-CT.
019300     IF WS-LOGICAL-LEN > 0
019400         INSPECT WS-LOGICAL-LINE (1 : WS-LOGICAL-LEN)
019500             TALLYING WS-QUOTE-CT FOR ALL '"'.
019600     .
019700
019800*----------------------------------------------------------------
019900 TEST-QUOTE-PARITY.
020000     DIVIDE WS-QUOTE-CT BY 2 GIVING WS-SCAN-IX
020100         REMAINDER WS-APPEND-IX.
020200     IF WS-APPEND-IX = 0
020300         SET WS-QUOTE-CT-EVEN TO TRUE
020400     ELSE
020500         SET WS-QUOTE-CT-ODD TO TRUE.
020600     .
020700
020800*----------------------------------------------------------------
020900* AN EMBEDDED LINE BREAK INSIDE A QUOTED FIELD IS REJOINED HERE
021000* WITH A SINGLE BLANK IN PLACE OF THE BREAK - GOOD ENOUGH FOR A
021100* FIELD WE ONLY EVER RE-EMIT ON A SINGLE PRINT LINE DOWNSTREAM.
021200*----------------------------------------------------------------
021300 READ-AND-APPEND-NEXT-LINE.
021400     READ LEAD-CSV-FILE
021500         AT END
021600             MOVE "Y" TO W-END-OF-FILE.
021700     IF NOT END-OF-FILE
021800         IF WS-LOGICAL-LEN < 198
021900             ADD 1 TO WS-LOGICAL-LEN
022000             MOVE SPACE TO WS-LOGICAL-BYTE (WS-LOGICAL-LEN)
022100             PERFORM APPEND-ONE-CONTINUATION-BYTE
022200                 VARYING WS-APPEND-IX FROM 1 BY 1
022300                 UNTIL WS-APPEND-IX > 200
022400                 OR WS-LOGICAL-LEN >= 200
022500         PERFORM COUNT-QUOTES-IN-LOGICAL-LINE
022600         PERFORM TEST-QUOTE-PARITY.
022700     .
022800 APPEND-ONE-CONTINUATION-BYTE.
022900     IF CSV-INPUT-LINE (WS-APPEND-IX : 1) NOT = SPACE
023000         OR WS-APPEND-IX = 1
023100         ADD 1 TO WS-LOGICAL-LEN
023200         MOVE CSV-INPUT-LINE (WS-APPEND-IX : 1)
023300             TO WS-LOGICAL-BYTE (WS-LOGICAL-LEN).
023400     .
023500
023600*----------------------------------------------------------------
023700* QUOTE-AWARE COMMA SPLITTER SHARED BY THE HEADER ROW AND EVERY
023800* DATA ROW.  "" INSIDE A QUOTED FIELD IS AN ESCAPED QUOTE.
023900*----------------------------------------------------------------
024000 TOKENIZE-LOGICAL-LINE.
024100     MOVE ZERO TO WS-FIELD-COUNT.
024200     SET WS-NOT-IN-QUOTE TO TRUE.
024300     MOVE SPACES TO WS-CUR-FIELD.
024400     MOVE ZERO TO WS-CUR-LEN.
024500     MOVE ZERO TO WS-CUR-LAST-NONSPACE.
024600
024700     PERFORM SCAN-ONE-LOGICAL-CHAR
024800         VARYING WS-SCAN-IX FROM 1 BY 1
024900         UNTIL WS-SCAN-IX > WS-LOGICAL-LEN.
025000
025100     PERFORM FLUSH-CURRENT-FIELD.
025200     .
025300
025400 SCAN-ONE-LOGICAL-CHAR.
025500     MOVE WS-LOGICAL-BYTE (WS-SCAN-IX) TO WS-CH.
025600     IF WS-IN-QUOTE
025700         PERFORM HANDLE-CHAR-IN-QUOTE
025800     ELSE
025900         PERFORM HANDLE-CHAR-OUT-OF-QUOTE.
026000     .
026100
026200*----------------------------------------------------------------
026300 HANDLE-CHAR-OUT-OF-QUOTE.
026400     IF WS-CH = '"'
026500         SET WS-IN-QUOTE TO TRUE
026600     ELSE
026700     IF WS-CH = ","
026800         PERFORM FLUSH-CURRENT-FIELD
026900     ELSE
027000         PERFORM APPEND-CHAR-TO-FIELD.
027100     .
027200
027300*----------------------------------------------------------------
027400 HANDLE-CHAR-IN-QUOTE.
027500     IF WS-CH = '"'
027600         IF WS-SCAN-IX < WS-LOGICAL-LEN
027700             MOVE WS-LOGICAL-BYTE (WS-SCAN-IX + 1) TO WS-NEXT-CH
027800             IF WS-NEXT-CH = '"'
027900                 MOVE '"' TO WS-CH
028000                 PERFORM APPEND-CHAR-TO-FIELD
028100                 ADD 1 TO WS-SCAN-IX
028200             ELSE
028300                 SET WS-NOT-IN-QUOTE TO TRUE
028400         ELSE
028500             SET WS-NOT-IN-QUOTE TO TRUE
028600     ELSE
028700         PERFORM APPEND-CHAR-TO-FIELD.
028800     .
028900
029000*----------------------------------------------------------------
029100 APPEND-CHAR-TO-FIELD.
029200     IF WS-CUR-LEN < 80
029300         ADD 1 TO WS-CUR-LEN
029400         MOVE WS-CH TO WS-CUR-FIELD (WS-CUR-LEN : 1)
029500         IF WS-CH NOT = SPACE
029600             MOVE WS-CUR-LEN TO WS-CUR-LAST-NONSPACE.
029700     .
029800
029900*----------------------------------------------------------------
030000 FLUSH-CURRENT-FIELD.
030100     ADD 1 TO WS-FIELD-COUNT.
030200     IF WS-FIELD-COUNT <= 40
030300         IF WS-CUR-LAST-NONSPACE > 0
030400             MOVE WS-CUR-FIELD (1 : WS-CUR-LAST-NONSPACE)
030500                 TO WS-FIELD-ENTRY (WS-FIELD-COUNT)
030600         ELSE
030700             MOVE SPACES TO WS-FIELD-ENTRY (WS-FIELD-COUNT).
030800     MOVE SPACES TO WS-CUR-FIELD.
030900     MOVE ZERO TO WS-CUR-LEN.
031000     MOVE ZERO TO WS-CUR-LAST-NONSPACE.
031100     SET WS-NOT-IN-QUOTE TO TRUE.
031200     .
031300
031400*----------------------------------------------------------------
031500* TOKENIZES THE HEADER ROW AND FILLS IN WS-ROLE-MAP.  ID AND
031600* EMAIL KEEP THE FIRST MATCHING COLUMN; EVERY OTHER ROLE KEEPS
031700* THE LAST MATCHING COLUMN.
031800*----------------------------------------------------------------
031900 PROCESS-HEADER-ROW.
032000     PERFORM TOKENIZE-LOGICAL-LINE.
032100     MOVE ZERO TO WS-COL-ID WS-COL-EMAIL WS-COL-FIRST-NAME
032200                  WS-COL-LAST-NAME WS-COL-PHONE WS-COL-COUNTRY
032300                  WS-COL-PLATFORM.
032400     PERFORM MAP-ONE-HEADER-CELL
032500         VARYING WS-SCAN-IX FROM 1 BY 1
032600         UNTIL WS-SCAN-IX > WS-FIELD-COUNT.
032700
032800     SET WS-NO-ROLE-FOUND TO TRUE.
032900     PERFORM TEST-ONE-ROLE-SLOT
033000         VARYING WS-APPEND-IX FROM 1 BY 1
033100         UNTIL WS-APPEND-IX > 7
033200         OR WS-ANY-ROLE-FOUND.
033300     .
033400 TEST-ONE-ROLE-SLOT.
033500     IF WS-ROLE-SLOT (WS-APPEND-IX) NOT = ZERO
033600         SET WS-ANY-ROLE-FOUND TO TRUE.
033700     .
033800
033900*----------------------------------------------------------------
034000 MAP-ONE-HEADER-CELL.
034100     MOVE WS-FIELD-ENTRY (WS-SCAN-IX) TO WS-HDR-CELL.
034200     INSPECT WS-HDR-CELL
034300         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
034400                 TO "abcdefghijklmnopqrstuvwxyz".
034500     PERFORM COMPUTE-HDR-LEN.
034600     IF WS-HDR-LEN > 0
034700         IF WS-HDR-CELL (1 : 1) IS NOT LOWER-CASE-LETTERS
034800             DISPLAY "CSV-LEAD-PARSER - COLUMN " WS-SCAN-IX
034900                 " HEADING DOES NOT START WITH A LETTER".
035000
035100     IF WS-COL-ID = ZERO
035200         PERFORM TEST-HEADER-IS-ID
035300         IF WS-CS-FOUND
035400             MOVE WS-SCAN-IX TO WS-COL-ID.
035500     IF WS-COL-EMAIL = ZERO
035600         PERFORM TEST-HEADER-IS-EMAIL
035700         IF WS-CS-FOUND
035800             MOVE WS-SCAN-IX TO WS-COL-EMAIL.
035900     IF WS-HDR-CELL (1 : WS-HDR-LEN) = "first name"
036000         MOVE WS-SCAN-IX TO WS-COL-FIRST-NAME.
036100     IF WS-HDR-CELL (1 : WS-HDR-LEN) = "last name"
036200         MOVE WS-SCAN-IX TO WS-COL-LAST-NAME.
036300     IF WS-HDR-CELL (1 : WS-HDR-LEN) = "phone"
036400         OR WS-HDR-CELL (1 : WS-HDR-LEN) = "phone_number"
036500         MOVE WS-SCAN-IX TO WS-COL-PHONE.
036600     IF WS-HDR-CELL (1 : WS-HDR-LEN) = "country"
036700         MOVE WS-SCAN-IX TO WS-COL-COUNTRY.
036800     PERFORM TEST-HEADER-IS-PLATFORM
036900     IF WS-CS-FOUND
037000         MOVE WS-SCAN-IX TO WS-COL-PLATFORM.
037100     .
037200
037300*----------------------------------------------------------------
037400 COMPUTE-HDR-LEN.
037500     MOVE 80 TO WS-HDR-LEN.
037600     PERFORM SHRINK-HDR-LEN
037700         VARYING WS-HDR-LEN FROM 80 BY -1
037800         UNTIL WS-HDR-LEN = 0
037900         OR WS-HDR-CELL (WS-HDR-LEN : 1) NOT = SPACE.
038000     .
038100 SHRINK-HDR-LEN.
038200     CONTINUE.
038300
038400*----------------------------------------------------------------
038500 TEST-HEADER-IS-ID.
038600     SET WS-CS-NOT-FOUND TO TRUE.
038700     IF WS-HDR-CELL (1 : WS-HDR-LEN) = "id"
038800         SET WS-CS-FOUND TO TRUE
038900     ELSE
039000         MOVE "emplid" TO WS-CS-NEEDLE
039100         MOVE 6 TO WS-CS-NEEDLE-LEN
039200         PERFORM CELL-CONTAINS-NEEDLE.
039300     .
039400
039500*----------------------------------------------------------------
039600 TEST-HEADER-IS-EMAIL.
039700     IF WS-HDR-CELL (1 : WS-HDR-LEN) = "personal email"
039800         OR WS-HDR-CELL (1 : WS-HDR-LEN) = "campus email"
039900         OR WS-HDR-CELL (1 : WS-HDR-LEN) = "email"
040000         SET WS-CS-FOUND TO TRUE
040100     ELSE
040200         SET WS-CS-NOT-FOUND TO TRUE.
040300     .
040400
040500*----------------------------------------------------------------
040600 TEST-HEADER-IS-PLATFORM.
040700     MOVE "platform" TO WS-CS-NEEDLE.
040800     MOVE 8 TO WS-CS-NEEDLE-LEN.
040900     PERFORM CELL-CONTAINS-NEEDLE.
041000     IF WS-CS-NOT-FOUND
041100         MOVE "source" TO WS-CS-NEEDLE
041200         MOVE 6 TO WS-CS-NEEDLE-LEN
041300         PERFORM CELL-CONTAINS-NEEDLE.
041400     .
041500
041600*----------------------------------------------------------------
041700* DOES WS-HDR-CELL (1:WS-HDR-LEN) CONTAIN WS-CS-NEEDLE ANYWHERE.
041800*----------------------------------------------------------------
041900 CELL-CONTAINS-NEEDLE.
042000     SET WS-CS-NOT-FOUND TO TRUE.
042100     IF WS-HDR-LEN NOT < WS-CS-NEEDLE-LEN
042200         COMPUTE WS-CS-LAST-START =
042300             WS-HDR-LEN - WS-CS-NEEDLE-LEN + 1
042400         PERFORM TEST-ONE-NEEDLE-POSITION
042500             VARYING WS-APPEND-IX FROM 1 BY 1
042600             UNTIL WS-APPEND-IX > WS-CS-LAST-START
042700             OR WS-CS-FOUND.
042800     .
042900 TEST-ONE-NEEDLE-POSITION.
043000     IF WS-HDR-CELL (WS-APPEND-IX : WS-CS-NEEDLE-LEN)
043100             = WS-CS-NEEDLE (1 : WS-CS-NEEDLE-LEN)
043200         SET WS-CS-FOUND TO TRUE.
043300     .
043400
043500*----------------------------------------------------------------
043600 PROCESS-ONE-DATA-ROW.
043700     IF WS-LOGICAL-LEN > 0
043800         PERFORM TOKENIZE-LOGICAL-LINE
043900         ADD 1 TO WS-ROW-NUMBER
044000         PERFORM MAP-ROLE-FIELDS
044100         IF WS-RAW-PHONE NOT = SPACES
044200             PERFORM WRITE-WORK-RECORD.
044300     PERFORM READ-LOGICAL-CSV-RECORD.
044400     .
044500 PROCESS-ONE-DATA-ROW-EXIT.
044600     EXIT.
044700
044800*----------------------------------------------------------------
044900 MAP-ROLE-FIELDS.
045000     MOVE WS-COL-ID TO WS-SCAN-IX.
045100     PERFORM RESOLVE-ROLE-CELL.
045200     MOVE WS-MAP-VALUE TO WS-RAW-ID.
045300
045400     MOVE WS-COL-EMAIL TO WS-SCAN-IX.
045500     PERFORM RESOLVE-ROLE-CELL.
045600     MOVE WS-MAP-VALUE TO WS-RAW-EMAIL.
045700
045800     MOVE WS-COL-FIRST-NAME TO WS-SCAN-IX.
045900     PERFORM RESOLVE-ROLE-CELL.
046000     MOVE WS-MAP-VALUE TO WS-RAW-FIRST.
046100
046200     MOVE WS-COL-LAST-NAME TO WS-SCAN-IX.
046300     PERFORM RESOLVE-ROLE-CELL.
046400     MOVE WS-MAP-VALUE TO WS-RAW-LAST.
046500
046600     MOVE WS-COL-PHONE TO WS-SCAN-IX.
046700     PERFORM RESOLVE-ROLE-CELL.
046800     MOVE WS-MAP-VALUE TO WS-RAW-PHONE.
046900
047000     MOVE WS-COL-COUNTRY TO WS-SCAN-IX.
047100     PERFORM RESOLVE-ROLE-CELL.
047200     MOVE WS-MAP-VALUE TO WS-RAW-COUNTRY.
047300
047400     MOVE WS-COL-PLATFORM TO WS-SCAN-IX.
047500     PERFORM RESOLVE-ROLE-CELL.
047600     MOVE WS-MAP-VALUE TO WS-RAW-PLATFORM.
047700
047800     PERFORM COMBINE-NAME.
047900     .
048000
048100*----------------------------------------------------------------
048200* WS-SCAN-IX HOLDS A ROLE'S COLUMN NUMBER (ZERO IF THE ROLE WAS
048300* NEVER SEEN IN THE HEADER).  RETURNS THE RESOLVED CELL VALUE IN
048400* WS-MAP-VALUE, SPACES WHEN OUT OF RANGE, BLANK, OR "null".
048500*----------------------------------------------------------------
048600 RESOLVE-ROLE-CELL.
048700     IF WS-SCAN-IX = ZERO OR WS-SCAN-IX > WS-FIELD-COUNT
048800         MOVE SPACES TO WS-MAP-VALUE
048900     ELSE
049000         MOVE WS-FIELD-ENTRY (WS-SCAN-IX) TO WS-MAP-VALUE
049100         MOVE WS-MAP-VALUE TO WS-MAP-UPPER
049200         INSPECT WS-MAP-UPPER
049300             CONVERTING "abcdefghijklmnopqrstuvwxyz"
049400                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
049500         IF WS-MAP-UPPER = "NULL" OR WS-MAP-VALUE = SPACES
049600             MOVE SPACES TO WS-MAP-VALUE.
049700     .
049800
049900*----------------------------------------------------------------
050000 COMBINE-NAME.
050100     IF WS-RAW-FIRST NOT = SPACES AND WS-RAW-LAST NOT = SPACES
050200         STRING WS-RAW-FIRST DELIMITED BY SPACE
050300                SPACE       DELIMITED BY SIZE
050400                WS-RAW-LAST DELIMITED BY SPACE
050500             INTO WS-RAW-NAME
050600     ELSE
050700     IF WS-RAW-FIRST NOT = SPACES
050800         MOVE WS-RAW-FIRST TO WS-RAW-NAME
050900     ELSE
051000     IF WS-RAW-LAST NOT = SPACES
051100         MOVE WS-RAW-LAST TO WS-RAW-NAME
051200     ELSE
051300         MOVE SPACES TO WS-RAW-NAME.
051400     .
051500
051600*----------------------------------------------------------------
051700 WRITE-WORK-RECORD.
051800     MOVE WS-ROW-NUMBER  TO WL-ROW-NUMBER.
051900     MOVE WS-RAW-ID       TO WL-LEAD-ID.
052000     MOVE WS-RAW-EMAIL    TO WL-LEAD-EMAIL.
052100     MOVE WS-RAW-NAME     TO WL-LEAD-NAME.
052200     MOVE WS-RAW-PHONE    TO WL-LEAD-PHONE-RAW.
052300     MOVE WS-RAW-COUNTRY  TO WL-LEAD-COUNTRY.
052400     MOVE WS-RAW-PLATFORM TO WL-LEAD-PLATFORM.
052500
052600     IF WL-LEAD-ID = SPACES
052700         MOVE "N" TO WL-LEAD-ID-PRESENT-SW
052800     ELSE
052900         MOVE "Y" TO WL-LEAD-ID-PRESENT-SW.
053000     IF WL-LEAD-EMAIL = SPACES
053100         MOVE "N" TO WL-LEAD-EMAIL-PRESENT-SW
053200     ELSE
053300         MOVE "Y" TO WL-LEAD-EMAIL-PRESENT-SW.
053400     IF WL-LEAD-NAME = SPACES
053500         MOVE "N" TO WL-LEAD-NAME-PRESENT-SW
053600     ELSE
053700         MOVE "Y" TO WL-LEAD-NAME-PRESENT-SW.
053800     IF WL-LEAD-COUNTRY = SPACES
053900         MOVE "N" TO WL-LEAD-COUNTRY-PRESENT-SW
054000     ELSE
054100         MOVE "Y" TO WL-LEAD-COUNTRY-PRESENT-SW.
054200     IF WL-LEAD-PLATFORM = SPACES
054300         MOVE "N" TO WL-LEAD-PLATFORM-PRESENT-SW
054400     ELSE
054500         MOVE "Y" TO WL-LEAD-PLATFORM-PRESENT-SW.
054600
054700     WRITE WORK-LEAD-RECORD.
054800     .
