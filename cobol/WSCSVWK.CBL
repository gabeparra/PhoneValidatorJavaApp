000100*================================================================
000200* WSCSVWK.CBL
000300*================================================================
000400* WORKING-STORAGE SCRATCH FIELDS FOR THE PLCSVESC.CBL SHARED
000500* CSV-ESCAPING PARAGRAPH.  COPY THIS ALONGSIDE PLCSVESC.CBL IN
000600* ANY PROGRAM THAT WRITES THE VALID/INVALID CSV REPORT.
000700*================================================================
000800* 1987-03-10 RJF  REQ 1123  ORIGINAL ENTRY.
000900*================================================================
001000
001100 01  WS-CSV-IN                  PIC X(80).
001200 01  WS-CSV-IN-LEN              PIC 9(03) COMP.
001300 01  WS-CSV-OUT                 PIC X(164).
001400 01  WS-CSV-OUT-LEN             PIC 9(03) COMP.
001500 01  WS-CSV-COMMA-CT            PIC 9(03) COMP.
001600 01  WS-CSV-QUOTE-CT            PIC 9(03) COMP.
001700 01  WS-CSV-SUB                 PIC 9(03) COMP.
001800 01  WS-CSV-QUOTES-NEEDED-SW    PIC X.
001900     88  WS-CSV-QUOTES-NEEDED       VALUE "Y".
002000     88  WS-CSV-NO-QUOTES-NEEDED    VALUE "N".
