000100*================================================================
000200* SLREGN.CBL
000300*================================================================
000400* FILE-CONTROL ENTRY FOR THE REGION-WORK-FILE - ONE ROW PER
000500* VALID RECORD'S REGION, WRITTEN BY PHONE-VALIDATOR AND SORTED
000600* BY OUTPUT-GENERATOR TO BUILD THE COUNTRY-BREAKDOWN TABLE.
000700*================================================================
000800* 1991-05-02 RJF  REQ 2200  ORIGINAL ENTRY.
000900*================================================================
001000
001100 SELECT REGION-WORK-FILE
001200        ASSIGN TO "REGNWORK"
001300        ORGANIZATION IS SEQUENTIAL.
